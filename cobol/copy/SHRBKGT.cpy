000100* SHRBKGT.cpybk                                                           
000200****************************************************************          
000300* BOOKING MASTER - IN-CORE TABLE, LOADED ASCENDING BY BKGT-ID             
000400* SO THE RULE PROGRAMS CAN SEARCH ALL AGAINST IT.                         
000500****************************************************************          
000600* I-O FORMAT: BKGT-RECORD  FROM FILE BOOKFILE                             
000700****************************************************************          
000800* AMENDMENT HISTORY:                                                      
000900****************************************************************          
001000* SH4001 02/03/1994 RLW  - INITIAL VERSION.                               
001100* SH4012 14/02/1995 RLW  - ADD THE CCYY/MM/DD/HH/MN/SS BREAKOUT           
001200*                          OF BKGT-START AND BKGT-END SO THE              
001300*                          LISTING REPORTS CAN PRINT THE DATE             
001400*                          PART WITHOUT A SEPARATE EDIT ROUTINE.          
001500* SH4026 08/06/1998 PTN  - Y2K REVIEW - START/END WERE ALREADY            
001600*                          14-DIGIT CCYYMMDDHHMMSS. NO CHANGE.            
001700* SH4031 19/11/1999 RLW  - WIDEN BKGT-STATUS FROM 6 TO 8 BYTES            
001800*                          TO HOLD "REJECTED" WITHOUT TRUNCATING.         
001900****************************************************************          
002000 01  BOOKING-TABLE.                                                       
002100     05  BKGT-COUNT                PIC S9(08) COMP VALUE ZERO.            
002200     05  BKGT-ENTRY                                                       
002300             OCCURS 1 TO 9999 TIMES DEPENDING ON BKGT-COUNT               
002400             ASCENDING KEY IS BKGT-ID                                     
002500             INDEXED BY BKGT-IDX.                                         
002600         10  BKGT-RECORD.                                                 
002700             15  BKGT-ID           PIC 9(06).                             
002800*     UNIQUE BOOKING ID, ASSIGNED SEQUENTIALLY FROM 1                     
002900             15  BKGT-ITEM-ID      PIC 9(06).                             
003000*     BOOKED ITEM                                                         
003100             15  BKGT-BOOKER-ID    PIC 9(06).                             
003200*     MEMBER WHO MADE THE BOOKING                                         
003300             15  BKGT-START        PIC 9(14).                             
003400             15  BKGT-START-R REDEFINES BKGT-START.                 SH4012
003500                 20  BKGT-START-CCYY       PIC 9(04).                     
003600                 20  BKGT-START-MM         PIC 9(02).                     
003700                 20  BKGT-START-DD         PIC 9(02).                     
003800                 20  BKGT-START-HH         PIC 9(02).                     
003900                 20  BKGT-START-MN         PIC 9(02).                     
004000                 20  BKGT-START-SS         PIC 9(02).                     
004100             15  BKGT-END          PIC 9(14).                             
004200             15  BKGT-END-R REDEFINES BKGT-END.                     SH4012
004300                 20  BKGT-END-CCYY         PIC 9(04).                     
004400                 20  BKGT-END-MM           PIC 9(02).                     
004500                 20  BKGT-END-DD           PIC 9(02).                     
004600                 20  BKGT-END-HH           PIC 9(02).                     
004700                 20  BKGT-END-MN           PIC 9(02).                     
004800                 20  BKGT-END-SS           PIC 9(02).                     
004900             15  BKGT-STATUS       PIC X(08).                             
005000*     "WAITING" / "APPROVED" / "REJECTED"                                 
005100                 88  BKGT-WAITING          VALUE "WAITING ".              
005200                 88  BKGT-APPROVED         VALUE "APPROVED".              
005300                 88  BKGT-REJECTED         VALUE "REJECTED".              
005400         10  BKGT-RECORD-R REDEFINES BKGT-RECORD                          
005500                                   PIC X(54).                             
005600         10  FILLER                PIC X(06).                             
