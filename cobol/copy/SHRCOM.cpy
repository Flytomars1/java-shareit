000100* SHRCOM.cpybk                                                            
000200****************************************************************          
000300* COMMON WORK AREA - FILE STATUS / CONDITION NAMES / TOTALS               
000400****************************************************************          
000500* AMENDMENT HISTORY:                                                      
000600****************************************************************          
000700* SH0001 02/03/1994 RLW  - ORIGINAL COPYBOOK, LIFTED OUT OF               
000800*                          SHRBATCH WORKING STORAGE SO THE                
000900*                          RULE PROGRAMS CAN SHARE IT.                    
001000* SH0014 19/11/1996 RLW  - ADD WK-C-DUPLICATE-KEY CONDITION               
001100*                          FOR THE MASTER REWRITE STEP.                   
001200* SH0029 08/06/1998 PTN  - Y2K REVIEW - ALL DATE/TIME FIELDS              
001300*                          IN THIS MEMBER ARE ALREADY FULL                
001400*                          4-DIGIT CENTURY. NO CHANGE NEEDED.             
001500* SH0041 14/07/2001 DKM  - ADD WK-N-TOTAL-CONFLICT FOR THE                
001600*                          NEW CONFLICT STATUS CATEGORY.                  
001700****************************************************************          
001800 01  WK-C-FILE-STATUS          PIC X(02) VALUE "00".                      
001900     88  WK-C-SUCCESSFUL                 VALUE "00".                      
002000     88  WK-C-RECORD-NOT-FOUND           VALUE "23" "10".                 
002100     88  WK-C-DUPLICATE-KEY              VALUE "22".                SH0014
002200     88  WK-C-END-OF-FILE                VALUE "10".                      
002300                                                                          
002400 01  WK-C-RUN-TOTALS.                                                     
002500     05  WK-N-TOTAL-READ        PIC S9(08) COMP VALUE ZERO.               
002600     05  WK-N-TOTAL-ACCEPTED    PIC S9(08) COMP VALUE ZERO.               
002700     05  WK-N-TOTAL-NOTFOUND    PIC S9(08) COMP VALUE ZERO.               
002800     05  WK-N-TOTAL-INVALID     PIC S9(08) COMP VALUE ZERO.               
002900     05  WK-N-TOTAL-DENIED      PIC S9(08) COMP VALUE ZERO.               
003000     05  WK-N-TOTAL-CONFLICT    PIC S9(08) COMP VALUE ZERO.         SH0041
003100     05  FILLER                 PIC X(08).                                
