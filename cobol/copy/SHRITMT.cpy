000100* SHRITMT.cpybk                                                           
000200****************************************************************          
000300* ITEM MASTER - IN-CORE TABLE, LOADED ASCENDING BY ITMT-ID SO             
000400* THE RULE PROGRAMS CAN SEARCH ALL AGAINST IT.                            
000500****************************************************************          
000600* I-O FORMAT: ITMT-RECORD  FROM FILE ITEMFILE                             
000700****************************************************************          
000800* AMENDMENT HISTORY:                                                      
000900****************************************************************          
001000* SH3001 02/03/1994 RLW  - INITIAL VERSION.                               
001100* SH3017 21/02/1996 RLW  - ADD ITMT-REQUEST-ID SO AN ITEM CAN             
001200*                          BE FILED AS THE ANSWER TO A WANT-AD.           
001300* SH3029 08/06/1998 PTN  - Y2K REVIEW - NO DATE FIELDS ON THIS            
001400*                          RECORD. NO CHANGE REQUIRED.                    
001500****************************************************************          
001600 01  ITEM-TABLE.                                                          
001700     05  ITMT-COUNT                PIC S9(08) COMP VALUE ZERO.            
001800     05  ITMT-ENTRY                                                       
001900             OCCURS 1 TO 9999 TIMES DEPENDING ON ITMT-COUNT               
002000             ASCENDING KEY IS ITMT-ID                                     
002100             INDEXED BY ITMT-IDX.                                         
002200         10  ITMT-RECORD.                                                 
002300             15  ITMT-ID           PIC 9(06).                             
002400*     UNIQUE ITEM ID, ASSIGNED SEQUENTIALLY FROM 1                        
002500             15  ITMT-NAME         PIC X(30).                             
002600*     ITEM NAME - MANDATORY, NON-BLANK                                    
002700             15  ITMT-DESC         PIC X(60).                             
002800*     ITEM DESCRIPTION - MANDATORY, NON-BLANK                             
002900             15  ITMT-AVAILABLE    PIC X(01).                             
003000*     "Y" AVAILABLE FOR BOOKING, "N" NOT AVAILABLE                        
003100             15  ITMT-OWNER-ID     PIC 9(06).                             
003200*     OWNING MEMBER ID                                                    
003300             15  ITMT-REQUEST-ID   PIC 9(06).                       SH3017
003400*     ITEM-REQUEST THIS ITEM ANSWERS, ZERO = NONE                         
003500         10  ITMT-RECORD-R REDEFINES ITMT-RECORD                          
003600                                   PIC X(109).                            
003700         10  FILLER                PIC X(05).                             
