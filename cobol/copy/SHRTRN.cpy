000100* SHRTRN.cpybk                                                            
000200****************************************************************          
000300* TRANSACTION RECORD - ONE BUSINESS OPERATION READ FROM TRANFILE          
000400* THE SAME 60-BYTE TEXT FIELD CARRIES A DIFFERENT THING FOR EACH          
000500* OPERATION FAMILY (NAME, E-MAIL, DESCRIPTION, COMMENT, SEARCH            
000600* TEXT, STATE FILTER) - SEE THE ALIAS REDEFINES BELOW, THE SAME           
000700* IDEA AS THE OLD SWIFTMER MESSAGE-BODY OVERLAYS.                         
000800****************************************************************          
000900* AMENDMENT HISTORY:                                                      
001000****************************************************************          
001100* SH7001 02/03/1994 RLW  - INITIAL VERSION.                               
001200* SH7015 30/09/1997 RLW  - ADD TRN-TEXT-2-ALIAS SO EACH SERVICE           
001300*                          CAN REFER TO THE FIELD BY ITS OWN              
001400*                          NAME INSTEAD OF THE GENERIC ONE.               
001500* SH7024 08/06/1998 PTN  - Y2K REVIEW - TRN-START/TRN-END ARE             
001600*                          ALREADY 14-DIGIT CCYYMMDDHHMMSS.               
001700****************************************************************          
001800 01  TRANSACTION-RECORD.                                                  
001900     05  TRN-CODE                 PIC X(08).                              
002000*     OPERATION CODE - SEE THE BATCH FLOW NARRATIVE                       
002100     05  TRN-USER-ID               PIC 9(06).                             
002200*     ACTING MEMBER ( X-SHARER-USER-ID )                                  
002300     05  TRN-KEY-ID                PIC 9(06).                             
002400*     TARGET ID - ITEM / BOOKING / USER / REQUEST                         
002500     05  TRN-FLAG                  PIC X(01).                             
002600*     GENERIC FLAG - APPROVE Y/N, AVAILABLE Y/N                           
002700     05  TRN-START                 PIC 9(14).                             
002800     05  TRN-START-R REDEFINES TRN-START.                                 
002900         10  TRN-START-CCYY            PIC 9(04).                         
003000         10  TRN-START-MM              PIC 9(02).                         
003100         10  TRN-START-DD              PIC 9(02).                         
003200         10  TRN-START-HH              PIC 9(02).                         
003300         10  TRN-START-MN              PIC 9(02).                         
003400         10  TRN-START-SS              PIC 9(02).                         
003500     05  TRN-END                   PIC 9(14).                             
003600     05  TRN-END-R REDEFINES TRN-END.                                     
003700         10  TRN-END-CCYY              PIC 9(04).                         
003800         10  TRN-END-MM                PIC 9(02).                         
003900         10  TRN-END-DD                PIC 9(02).                         
004000         10  TRN-END-HH                PIC 9(02).                         
004100         10  TRN-END-MN                PIC 9(02).                         
004200         10  TRN-END-SS                PIC 9(02).                         
004300     05  TRN-TEXT-1                PIC X(30).                             
004400*     NAME FIELD - USER/ITEM CREATE AND UPDATE                            
004500     05  TRN-TEXT-2                PIC X(60).                             
004600*     DESCRIPTION / COMMENT / E-MAIL / SEARCH / STATE TEXT                
004700     05  TRN-TEXT-2-ALIAS REDEFINES TRN-TEXT-2.                     SH7015
004800         10  TRN-EMAIL                 PIC X(60).                         
004900     05  FILLER                    PIC X(04).                             
