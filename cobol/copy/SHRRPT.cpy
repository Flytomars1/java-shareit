000100* SHRRPT.cpybk                                                            
000200****************************************************************          
000300* REPORT LINE STAGING TABLE - A RULE PROGRAM BUILDS ITS LISTING           
000400* HERE, ONE 132-BYTE LINE AT A TIME; SHRBATCH WRITES THE LINES            
000500* TO RPTFILE AFTER THE CALL RETURNS AND RESETS THE COUNT.                 
000600****************************************************************          
000700* AMENDMENT HISTORY:                                                      
000800****************************************************************          
000900* SH9001 02/03/1994 RLW  - INITIAL VERSION.                               
001000* SH9020 21/02/1996 RLW  - RAISE THE TABLE FROM 50 TO 200 LINES           
001100*                          - THE OWNER INVENTORY VIEW CAN RUN             
001200*                          LONG ON A HEAVY LISTER.                        
001300****************************************************************          
001400 01  RPT-STAGING-TABLE.                                                   
001500     05  RPT-LINE-COUNT            PIC S9(04) COMP VALUE ZERO.            
001600     05  RPT-LINE-ENTRY OCCURS 200 TIMES                                  
001700             INDEXED BY RPT-LINE-IDX.                                     
001800         10  RPT-LINE              PIC X(132).                            
