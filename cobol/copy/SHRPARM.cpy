000100* SHRPARM.cpybk                                                           
000200****************************************************************          
000300* RUN PARAMETER BLOCK PASSED ON EVERY CALL TO A RULE PROGRAM              
000400****************************************************************          
000500* HISTORY OF MODIFICATION:                                                
000600****************************************************************          
000700* SH1001 02/03/1994 RLW  - INITIAL VERSION - CARRIES WS-NOW SO            
000800*                          EVERY RULE PROGRAM SEES THE SAME               
000900*                          "CURRENT TIME" FOR THE WHOLE RUN.              
001000* SH1019 30/09/1997 RLW  - ADD WK-P-NOW BREAKDOWN GROUP SO THE            
001100*                          BOOKING RULES CAN COMPARE ON THE               
001200*                          DATE PORTION ALONE WHEN NEEDED.                
001300* SH1033 08/06/1998 PTN  - Y2K REVIEW - WK-P-NOW-CCYY IS ALREADY          
001400*                          4 DIGITS. NO CHANGE REQUIRED HERE.             
001500****************************************************************          
001600 01  WK-SHRPARM.                                                          
001700     05  WK-P-NOW                 PIC 9(14).                              
001800     05  WK-P-NOW-R REDEFINES WK-P-NOW.                             SH1019
001900         10  WK-P-NOW-CCYY        PIC 9(04).                              
002000         10  WK-P-NOW-MM          PIC 9(02).                              
002100         10  WK-P-NOW-DD          PIC 9(02).                              
002200         10  WK-P-NOW-HH          PIC 9(02).                              
002300         10  WK-P-NOW-MN          PIC 9(02).                              
002400         10  WK-P-NOW-SS          PIC 9(02).                              
002500     05  WK-P-NEXT-RPT-LINE       PIC S9(04) COMP.                        
002600     05  FILLER                   PIC X(10).                              
