000100* SHRUSRT.cpybk                                                           
000200****************************************************************          
000300* USER MASTER - IN-CORE TABLE, LOADED ASCENDING BY USRT-ID SO             
000400* THE RULE PROGRAMS CAN SEARCH ALL AGAINST IT.                            
000500****************************************************************          
000600* I-O FORMAT: USRT-RECORD  FROM FILE USERFILE                             
000700****************************************************************          
000800* AMENDMENT HISTORY:                                                      
000900****************************************************************          
001000* SH2001 02/03/1994 RLW  - INITIAL VERSION.                               
001100* SH2008 11/05/1995 RLW  - WIDEN USRT-NAME FROM 20 TO 30 BYTES            
001200*                          TO MATCH THE NEW REGISTRATION SCREEN.          
001300* SH2022 08/06/1998 PTN  - Y2K REVIEW - NO DATE FIELDS ON THIS            
001400*                          RECORD. NO CHANGE REQUIRED.                    
001500****************************************************************          
001600 01  USER-TABLE.                                                          
001700     05  USRT-COUNT                PIC S9(08) COMP VALUE ZERO.            
001800     05  USRT-ENTRY                                                       
001900             OCCURS 1 TO 9999 TIMES DEPENDING ON USRT-COUNT               
002000             ASCENDING KEY IS USRT-ID                                     
002100             INDEXED BY USRT-IDX.                                         
002200         10  USRT-RECORD.                                                 
002300             15  USRT-ID           PIC 9(06).                             
002400*     UNIQUE MEMBER ID, ASSIGNED SEQUENTIALLY FROM 1                      
002500             15  USRT-NAME         PIC X(30).                             
002600*     DISPLAY NAME                                                        
002700             15  USRT-EMAIL        PIC X(40).                             
002800*     E-MAIL ADDRESS, UNIQUE ACROSS THE REGISTRY                          
002900         10  USRT-RECORD-R REDEFINES USRT-RECORD                          
003000                                   PIC X(76).                             
003100         10  FILLER                PIC X(04).                             
