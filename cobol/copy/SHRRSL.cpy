000100* SHRRSL.cpybk                                                            
000200****************************************************************          
000300* RESULT RECORD - ONE PER TRANSACTION, WRITTEN TO RESLFILE                
000400****************************************************************          
000500* AMENDMENT HISTORY:                                                      
000600****************************************************************          
000700* SH8001 02/03/1994 RLW  - INITIAL VERSION.                               
000800* SH8011 21/02/1996 RLW  - ADD THE 88-LEVELS FOR THE STATUS               
000900*                          CATEGORIES SO THE CONTROL TOTALS               
001000*                          STEP CAN TEST THEM DIRECTLY.                   
001100****************************************************************          
001200 01  RESULT-RECORD.                                                       
001300     05  RSL-CODE                  PIC X(08).                             
001400*     ECHOED OPERATION CODE                                               
001500     05  RSL-STATUS                PIC X(10).                       SH8011
001600         88  RSL-OK                        VALUE "OK        ".            
001700         88  RSL-NOTFOUND                  VALUE "NOTFOUND  ".            
001800         88  RSL-INVALID                   VALUE "INVALID   ".            
001900         88  RSL-DENIED                    VALUE "DENIED    ".            
002000         88  RSL-CONFLICT                  VALUE "CONFLICT  ".            
002100     05  RSL-KEY-ID                 PIC 9(06).                            
002200*     ID OF THE RECORD CREATED/AFFECTED - ZERO IF NONE                    
002300     05  RSL-MESSAGE                PIC X(60).                            
002400*     HUMAN-READABLE OUTCOME TEXT                                         
