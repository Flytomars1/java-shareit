000100* SHRCMTT.cpybk                                                           
000200****************************************************************          
000300* COMMENT MASTER - IN-CORE TABLE, LOADED ASCENDING BY CMTT-ID             
000400* SO THE RULE PROGRAMS CAN SEARCH ALL AGAINST IT.                         
000500****************************************************************          
000600* I-O FORMAT: CMTT-RECORD  FROM FILE CMNTFILE                             
000700****************************************************************          
000800* AMENDMENT HISTORY:                                                      
000900****************************************************************          
001000* SH5001 02/03/1994 RLW  - INITIAL VERSION.                               
001100* SH5014 08/06/1998 PTN  - Y2K REVIEW - CMTT-CREATED IS ALREADY           
001200*                          14-DIGIT CCYYMMDDHHMMSS. NO CHANGE.            
001300****************************************************************          
001400 01  COMMENT-TABLE.                                                       
001500     05  CMTT-COUNT                PIC S9(08) COMP VALUE ZERO.            
001600     05  CMTT-ENTRY                                                       
001700             OCCURS 1 TO 9999 TIMES DEPENDING ON CMTT-COUNT               
001800             ASCENDING KEY IS CMTT-ID                                     
001900             INDEXED BY CMTT-IDX.                                         
002000         10  CMTT-RECORD.                                                 
002100             15  CMTT-ID           PIC 9(06).                             
002200*     UNIQUE COMMENT ID, ASSIGNED SEQUENTIALLY FROM 1                     
002300             15  CMTT-ITEM-ID      PIC 9(06).                             
002400*     COMMENTED ITEM                                                      
002500             15  CMTT-AUTHOR-ID    PIC 9(06).                             
002600*     COMMENTING MEMBER                                                   
002700             15  CMTT-TEXT         PIC X(60).                             
002800*     COMMENT TEXT - MANDATORY, NON-BLANK                                 
002900             15  CMTT-CREATED      PIC 9(14).                             
003000             15  CMTT-CREATED-R REDEFINES CMTT-CREATED.                   
003100                 20  CMTT-CREATED-CCYY     PIC 9(04).                     
003200                 20  CMTT-CREATED-MM       PIC 9(02).                     
003300                 20  CMTT-CREATED-DD       PIC 9(02).                     
003400                 20  CMTT-CREATED-HH       PIC 9(02).                     
003500                 20  CMTT-CREATED-MN       PIC 9(02).                     
003600                 20  CMTT-CREATED-SS       PIC 9(02).                     
003700         10  CMTT-RECORD-R REDEFINES CMTT-RECORD                          
003800                                   PIC X(92).                             
003900         10  FILLER                PIC X(04).                             
