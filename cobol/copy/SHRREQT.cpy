000100* SHRREQT.cpybk                                                           
000200****************************************************************          
000300* ITEM-REQUEST MASTER - IN-CORE TABLE, LOADED ASCENDING BY                
000400* REQT-ID SO THE RULE PROGRAMS CAN SEARCH ALL AGAINST IT.                 
000500****************************************************************          
000600* I-O FORMAT: REQT-RECORD  FROM FILE REQFILE                              
000700****************************************************************          
000800* AMENDMENT HISTORY:                                                      
000900****************************************************************          
001000* SH6001 02/03/1994 RLW  - INITIAL VERSION.                               
001100* SH6014 08/06/1998 PTN  - Y2K REVIEW - REQT-CREATED IS ALREADY           
001200*                          14-DIGIT CCYYMMDDHHMMSS. NO CHANGE.            
001300****************************************************************          
001400 01  REQUEST-TABLE.                                                       
001500     05  REQT-COUNT                PIC S9(08) COMP VALUE ZERO.            
001600     05  REQT-ENTRY                                                       
001700             OCCURS 1 TO 9999 TIMES DEPENDING ON REQT-COUNT               
001800             ASCENDING KEY IS REQT-ID                                     
001900             INDEXED BY REQT-IDX.                                         
002000         10  REQT-RECORD.                                                 
002100             15  REQT-ID           PIC 9(06).                             
002200*     UNIQUE REQUEST ID, ASSIGNED SEQUENTIALLY FROM 1                     
002300             15  REQT-DESC         PIC X(60).                             
002400*     DESCRIPTION OF THE WANTED ITEM - MANDATORY, TRIMMED                 
002500             15  REQT-REQUESTER-ID PIC 9(06).                             
002600*     REQUESTING MEMBER                                                   
002700             15  REQT-CREATED      PIC 9(14).                             
002800             15  REQT-CREATED-R REDEFINES REQT-CREATED.                   
002900                 20  REQT-CREATED-CCYY     PIC 9(04).                     
003000                 20  REQT-CREATED-MM       PIC 9(02).                     
003100                 20  REQT-CREATED-DD       PIC 9(02).                     
003200                 20  REQT-CREATED-HH       PIC 9(02).                     
003300                 20  REQT-CREATED-MN       PIC 9(02).                     
003400                 20  REQT-CREATED-SS       PIC 9(02).                     
003500         10  REQT-RECORD-R REDEFINES REQT-RECORD                          
003600                                   PIC X(86).                             
003700         10  FILLER                PIC X(04).                             
