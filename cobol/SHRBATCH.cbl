000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.     SHRBATCH.                                                 
000300AUTHOR.         R L WREN.                                                 
000400INSTALLATION.   APPLICATION SYSTEMS - BATCH DEVELOPMENT.                  
000500DATE-WRITTEN.   14 MAR 1994.                                              
000600DATE-COMPILED.                                                            
000700SECURITY.       BATCH.                                                    
000800*DESCRIPTION :  MAIN CONTROL PROGRAM FOR THE MEMBER ITEM-SHARING          
000900*               REGISTRY RUN. LOADS THE FIVE MASTER FILES INTO            
001000*               IN-CORE TABLES, READS THE TRANSACTION FILE, CALLS         
001100*               THE APPROPRIATE RULE PROGRAM FOR EACH OPERATION,          
001200*               REWRITES THE MASTERS AND CLOSES OUT THE REPORT.           
001300*---------------------------------------------------------------*         
001400* HISTORY OF MODIFICATION:                                                
001500*=================================================================        
001600* SB0001 14/03/1994 RLW  - ORIGINAL PROGRAM - REQ 1001.                   
001700*-----------------------------------------------------------------        
001800* SB0009 30/09/1997 RLW  - REQ 1048 - ADD THE ITEM-REQUEST                
001900*                          ("WANT-AD") SERVICE AND ITS MASTER.            
002000*-----------------------------------------------------------------        
002100* SB0017 08/06/1998 PTN  - Y2K REMEDIATION - WS-NOW AND EVERY             
002200*                          TIMESTAMP ON THE FIVE MASTERS ARE              
002300*                          ALREADY FULL 4-DIGIT CENTURY. RAN THE          
002400*                          SHOP'S Y2K SCAN - NO FIELD CHANGES.            
002500*-----------------------------------------------------------------        
002600* SB0026 19/11/1999 RLW  - REQ 1072 - WIDEN BOOKING STATUS TO             
002700*                          HOLD "REJECTED"; SEE SHRBKGT.CPYBK.            
002800*-----------------------------------------------------------------        
002900* SB0038 14/07/2001 DKM  - REQ 1105 - ADD THE CONFLICT STATUS             
003000*                          CATEGORY TO THE CONTROL TOTALS.                
003100*-----------------------------------------------------------------        
003200* SB0049 11/03/2004 DKM  - REQ 1163 - SPLIT THE OWNER/BOOKER              
003300*                          LISTING SORT OUT OF SHRBOOK SO BOTH            
003400*                          CAN SHARE ONE BUBBLE-SORT PARAGRAPH.           
003500*-----------------------------------------------------------------        
003600 EJECT                                                                    
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-AS400.                                              
004000 OBJECT-COMPUTER. IBM-AS400.                                              
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
004200                  UPSI-0 IS UPSI-SWITCH-0                                 
004300                    ON  STATUS IS U0-ON                                   
004400                    OFF STATUS IS U0-OFF                                  
004500                  UPSI-1 IS UPSI-SWITCH-1                                 
004600                    ON  STATUS IS U0-ON                                   
004700                    OFF STATUS IS U0-OFF.                                 
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT USERFILE  ASSIGN TO DATABASE-USERFILE                         
005200            ORGANIZATION IS SEQUENTIAL                                    
005300            FILE STATUS  IS WK-C-FILE-STATUS.                             
005400     SELECT ITEMFILE  ASSIGN TO DATABASE-ITEMFILE                         
005500            ORGANIZATION IS SEQUENTIAL                                    
005600            FILE STATUS  IS WK-C-FILE-STATUS.                             
005700     SELECT BOOKFILE  ASSIGN TO DATABASE-BOOKFILE                         
005800            ORGANIZATION IS SEQUENTIAL                                    
005900            FILE STATUS  IS WK-C-FILE-STATUS.                             
006000     SELECT CMNTFILE  ASSIGN TO DATABASE-CMNTFILE                         
006100            ORGANIZATION IS SEQUENTIAL                                    
006200            FILE STATUS  IS WK-C-FILE-STATUS.                             
006300     SELECT REQFILE   ASSIGN TO DATABASE-REQFILE                          
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS WK-C-FILE-STATUS.                             
006600     SELECT TRANFILE  ASSIGN TO DATABASE-TRANFILE                         
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            FILE STATUS  IS WK-C-FILE-STATUS.                             
006900     SELECT RESLFILE  ASSIGN TO DATABASE-RESLFILE                         
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            FILE STATUS  IS WK-C-FILE-STATUS.                             
007200     SELECT RPTFILE   ASSIGN TO PRINTER-RPTFILE                           
007300            ORGANIZATION IS SEQUENTIAL                                    
007400            FILE STATUS  IS WK-C-FILE-STATUS.                             
007500                                                                          
007600 EJECT                                                                    
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  USERFILE                                                             
008000     LABEL RECORDS ARE OMITTED                                            
008100     DATA RECORD IS USER-FD-RECORD.                                       
008200 01  USER-FD-RECORD.                                                      
008300*    RECORD IS FULLY USED - NO SPARE BYTES FOR GROWTH.                    
008400     05  USR-ID                PIC 9(06).                                 
008500     05  USR-NAME              PIC X(30).                                 
008600     05  USR-EMAIL             PIC X(40).                                 
008700                                                                          
008800 FD  ITEMFILE                                                             
008900     LABEL RECORDS ARE OMITTED                                            
009000     DATA RECORD IS ITEM-FD-RECORD.                                       
009100 01  ITEM-FD-RECORD.                                                      
009200     05  ITM-ID                PIC 9(06).                                 
009300     05  ITM-NAME              PIC X(30).                                 
009400     05  ITM-DESC              PIC X(60).                                 
009500     05  ITM-AVAILABLE         PIC X(01).                                 
009600     05  ITM-OWNER-ID          PIC 9(06).                                 
009700     05  ITM-REQUEST-ID        PIC 9(06).                                 
009800     05  FILLER                PIC X(05).                                 
009900                                                                          
010000 FD  BOOKFILE                                                             
010100     LABEL RECORDS ARE OMITTED                                            
010200     DATA RECORD IS BKG-FD-RECORD.                                        
010300 01  BKG-FD-RECORD.                                                       
010400*    RECORD IS FULLY USED - NO SPARE BYTES FOR GROWTH.                    
010500     05  BKG-ID                PIC 9(06).                                 
010600     05  BKG-ITEM-ID           PIC 9(06).                                 
010700     05  BKG-BOOKER-ID         PIC 9(06).                                 
010800     05  BKG-START             PIC 9(14).                                 
010900     05  BKG-END               PIC 9(14).                                 
011000     05  BKG-STATUS            PIC X(08).                                 
011100                                                                          
011200 FD  CMNTFILE                                                             
011300     LABEL RECORDS ARE OMITTED                                            
011400     DATA RECORD IS CMT-FD-RECORD.                                        
011500 01  CMT-FD-RECORD.                                                       
011600*    RECORD IS FULLY USED - NO SPARE BYTES FOR GROWTH.                    
011700     05  CMT-ID                PIC 9(06).                                 
011800     05  CMT-ITEM-ID           PIC 9(06).                                 
011900     05  CMT-AUTHOR-ID         PIC 9(06).                                 
012000     05  CMT-TEXT              PIC X(60).                                 
012100     05  CMT-CREATED           PIC 9(14).                                 
012200                                                                          
012300 FD  REQFILE                                                              
012400     LABEL RECORDS ARE OMITTED                                            
012500     DATA RECORD IS REQ-FD-RECORD.                                        
012600 01  REQ-FD-RECORD.                                                       
012700*    RECORD IS FULLY USED - NO SPARE BYTES FOR GROWTH.                    
012800     05  REQ-ID                PIC 9(06).                                 
012900     05  REQ-DESC              PIC X(60).                                 
013000     05  REQ-REQUESTER-ID      PIC 9(06).                                 
013100     05  REQ-CREATED           PIC 9(14).                                 
013200                                                                          
013300 FD  TRANFILE                                                             
013400     LABEL RECORDS ARE OMITTED                                            
013500     DATA RECORD IS TRANSACTION-RECORD.                                   
013600     COPY SHRTRN.                                                         
013700                                                                          
013800 FD  RESLFILE                                                             
013900     LABEL RECORDS ARE OMITTED                                            
014000     DATA RECORD IS RESULT-RECORD.                                        
014100     COPY SHRRSL.                                                         
014200                                                                          
014300 FD  RPTFILE                                                              
014400     LABEL RECORDS ARE OMITTED                                            
014500     DATA RECORD IS RPT-FD-LINE.                                          
014600 01  RPT-FD-LINE                PIC X(132).                               
014700                                                                          
014800 EJECT                                                                    
014900 WORKING-STORAGE SECTION.                                                 
015000 01  FILLER                    PIC X(24) VALUE                            
015100     "** PROGRAM SHRBATCH **".                                            
015200                                                                          
015300 COPY SHRCOM.                                                             
015400                                                                          
015500 COPY SHRPARM.                                                            
015600                                                                          
015700 COPY SHRUSRT.                                                            
015800 COPY SHRITMT.                                                            
015900 COPY SHRBKGT.                                                            
016000 COPY SHRCMTT.                                                            
016100 COPY SHRREQT.                                                            
016200 COPY SHRRPT.                                                             
016300                                                                          
016400 01  WS-EOF-SWITCHES.                                                     
016500     05  WS-EOF-TRAN           PIC X(01) VALUE "N".                       
016600         88  TRAN-EOF                   VALUE "Y".                        
016700     05  WS-EOF-USR            PIC X(01) VALUE "N".                       
016800         88  USR-EOF                    VALUE "Y".                        
016900     05  WS-EOF-ITM            PIC X(01) VALUE "N".                       
017000         88  ITM-EOF                    VALUE "Y".                        
017100     05  WS-EOF-BKG            PIC X(01) VALUE "N".                       
017200         88  BKG-EOF                    VALUE "Y".                        
017300     05  WS-EOF-CMT            PIC X(01) VALUE "N".                       
017400         88  CMT-EOF                    VALUE "Y".                        
017500     05  WS-EOF-REQ            PIC X(01) VALUE "N".                       
017600         88  REQ-EOF                    VALUE "Y".                        
017700                                                                          
017800 77  WS-DUMP-IDX               PIC S9(08) COMP VALUE ZERO.                
017900                                                                          
018000 01  WS-WORK-SUBS.                                                        
018100     05  WS-RPT-IDX            PIC S9(04) COMP.                           
018200                                                                          
018300 01  WS-CONTROL-LINE.                                                     
018400     05  FILLER                PIC X(30) VALUE                            
018500         "CONTROL TOTALS -------------".                                  
018600     05  FILLER                PIC X(15) VALUE "TRANS READ    ".          
018700     05  WS-CTL-READ           PIC ZZZ,ZZ9.                               
018800     05  FILLER                PIC X(05) VALUE SPACES.                    
018900     05  FILLER                PIC X(15) VALUE "ACCEPTED      ".          
019000     05  WS-CTL-OK             PIC ZZZ,ZZ9.                               
019100     05  FILLER                PIC X(43) VALUE SPACES.                    
019200                                                                          
019300 01  WS-CONTROL-LINE-2.                                                   
019400     05  FILLER                PIC X(30) VALUE                            
019500         "               REJECTED BY --".                                 
019600     05  FILLER                PIC X(11) VALUE "NOTFOUND  ".              
019700     05  WS-CTL-NOTFOUND       PIC ZZZ,ZZ9.                               
019800     05  FILLER                PIC X(03) VALUE SPACES.                    
019900     05  FILLER                PIC X(10) VALUE "INVALID  ".               
020000     05  WS-CTL-INVALID        PIC ZZZ,ZZ9.                               
020100     05  FILLER                PIC X(03) VALUE SPACES.                    
020200     05  FILLER                PIC X(09) VALUE "DENIED  ".                
020300     05  WS-CTL-DENIED         PIC ZZZ,ZZ9.                               
020400     05  FILLER                PIC X(03) VALUE SPACES.                    
020500     05  FILLER                PIC X(11) VALUE "CONFLICT  ".              
020600     05  WS-CTL-CONFLICT       PIC ZZZ,ZZ9.                               
020700     05  FILLER                PIC X(19) VALUE SPACES.                    
020800                                                                          
020900 EJECT                                                                    
021000 PROCEDURE DIVISION.                                                      
021100 MAIN-MODULE.                                                             
021200     PERFORM A000-OPEN-ALL-FILES THRU A099-OPEN-ALL-FILES-EX.             
021300     PERFORM B000-LOAD-MASTERS THRU B099-LOAD-MASTERS-EX.                 
021400     PERFORM C000-ESTABLISH-RUN-TIME                                      
021500        THRU C099-ESTABLISH-RUN-TIME-EX.                                  
021600     PERFORM D000-PROCESS-TRANSACTIONS THRU D099-PROCESS-TRANS-EX         
021700         UNTIL TRAN-EOF.                                                  
021800     PERFORM E000-REWRITE-MASTERS THRU E099-REWRITE-MASTERS-EX.           
021900     PERFORM F000-WRITE-CONTROL-TOTALS                                    
022000        THRU F099-WRITE-CTL-TOTALS-EX.                                    
022100     PERFORM Z000-CLOSE-ALL-FILES THRU Z099-CLOSE-ALL-FILES-EX.           
022200     STOP RUN.                                                            
022300                                                                          
022400*-----------------------------------------------------------------        
022500* OPEN THE FIVE MASTERS, TRANSACTION FILE, TWO OUTPUTS                    
022600*-----------------------------------------------------------------        
022700 A000-OPEN-ALL-FILES.                                                     
022800     OPEN INPUT  USERFILE.                                                
022900     IF  NOT WK-C-SUCCESSFUL                                              
023000         DISPLAY "SHRBATCH - OPEN ERROR - USERFILE"                       
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
023200         GO TO Y900-ABNORMAL-TERMINATION                                  
023300     END-IF.                                                              
023400     OPEN INPUT  ITEMFILE.                                                
023500     IF  NOT WK-C-SUCCESSFUL                                              
023600         DISPLAY "SHRBATCH - OPEN ERROR - ITEMFILE"                       
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
023800         GO TO Y900-ABNORMAL-TERMINATION                                  
023900     END-IF.                                                              
024000     OPEN INPUT  BOOKFILE.                                                
024100     IF  NOT WK-C-SUCCESSFUL                                              
024200         DISPLAY "SHRBATCH - OPEN ERROR - BOOKFILE"                       
024300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
024400         GO TO Y900-ABNORMAL-TERMINATION                                  
024500     END-IF.                                                              
024600     OPEN INPUT  CMNTFILE.                                                
024700     IF  NOT WK-C-SUCCESSFUL                                              
024800         DISPLAY "SHRBATCH - OPEN ERROR - CMNTFILE"                       
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025000         GO TO Y900-ABNORMAL-TERMINATION                                  
025100     END-IF.                                                              
025200     OPEN INPUT  REQFILE.                                                 
025300     IF  NOT WK-C-SUCCESSFUL                                              
025400         DISPLAY "SHRBATCH - OPEN ERROR - REQFILE"                        
025500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025600         GO TO Y900-ABNORMAL-TERMINATION                                  
025700     END-IF.                                                              
025800     OPEN INPUT  TRANFILE.                                                
025900     IF  NOT WK-C-SUCCESSFUL                                              
026000         DISPLAY "SHRBATCH - OPEN ERROR - TRANFILE"                       
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026200         GO TO Y900-ABNORMAL-TERMINATION                                  
026300     END-IF.                                                              
026400     OPEN OUTPUT RESLFILE.                                                
026500     IF  NOT WK-C-SUCCESSFUL                                              
026600         DISPLAY "SHRBATCH - OPEN ERROR - RESLFILE"                       
026700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026800         GO TO Y900-ABNORMAL-TERMINATION                                  
026900     END-IF.                                                              
027000     OPEN OUTPUT RPTFILE.                                                 
027100     IF  NOT WK-C-SUCCESSFUL                                              
027200         DISPLAY "SHRBATCH - OPEN ERROR - RPTFILE"                        
027300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
027400         GO TO Y900-ABNORMAL-TERMINATION                                  
027500     END-IF.                                                              
027600 A099-OPEN-ALL-FILES-EX.                                                  
027700     EXIT.                                                                
027800                                                                          
027900*-----------------------------------------------------------------        
028000* LOAD THE FIVE MASTERS INTO THE IN-CORE TABLES, ASCEND                   
028100*-----------------------------------------------------------------        
028200 B000-LOAD-MASTERS.                                                       
028300     PERFORM B100-LOAD-USERS    THRU B100-LOAD-USERS-EX.                  
028400     PERFORM B200-LOAD-ITEMS    THRU B200-LOAD-ITEMS-EX.                  
028500     PERFORM B300-LOAD-BOOKINGS THRU B300-LOAD-BOOKINGS-EX.               
028600     PERFORM B400-LOAD-COMMENTS THRU B400-LOAD-COMMENTS-EX.               
028700     PERFORM B500-LOAD-REQUESTS THRU B500-LOAD-REQUESTS-EX.               
028800 B099-LOAD-MASTERS-EX.                                                    
028900     EXIT.                                                                
029000                                                                          
029100 B100-LOAD-USERS.                                                         
029200     MOVE "N" TO WS-EOF-USR.                                              
029300     PERFORM B110-READ-ONE-USER THRU B110-READ-ONE-USER-EX                
029400         UNTIL WS-EOF-USR = "Y".                                          
029500 B100-LOAD-USERS-EX.                                                      
029600     EXIT.                                                                
029700                                                                          
029800 B110-READ-ONE-USER.                                                      
029900     READ USERFILE                                                        
030000         AT END                                                           
030100             MOVE "Y" TO WS-EOF-USR                                       
030200         NOT AT END                                                       
030300             ADD 1 TO USRT-COUNT                                          
030400             SET USRT-IDX TO USRT-COUNT                                   
030500             MOVE USR-ID    TO USRT-ID(USRT-IDX)                          
030600             MOVE USR-NAME  TO USRT-NAME(USRT-IDX)                        
030700             MOVE USR-EMAIL TO USRT-EMAIL(USRT-IDX)                       
030800     END-READ.                                                            
030900 B110-READ-ONE-USER-EX.                                                   
031000     EXIT.                                                                
031100                                                                          
031200 B200-LOAD-ITEMS.                                                         
031300     MOVE "N" TO WS-EOF-ITM.                                              
031400     PERFORM B210-READ-ONE-ITEM THRU B210-READ-ONE-ITEM-EX                
031500         UNTIL WS-EOF-ITM = "Y".                                          
031600 B200-LOAD-ITEMS-EX.                                                      
031700     EXIT.                                                                
031800                                                                          
031900 B210-READ-ONE-ITEM.                                                      
032000     READ ITEMFILE                                                        
032100         AT END                                                           
032200             MOVE "Y" TO WS-EOF-ITM                                       
032300         NOT AT END                                                       
032400             ADD 1 TO ITMT-COUNT                                          
032500             SET ITMT-IDX TO ITMT-COUNT                                   
032600             MOVE ITM-ID         TO ITMT-ID(ITMT-IDX)                     
032700             MOVE ITM-NAME       TO ITMT-NAME(ITMT-IDX)                   
032800             MOVE ITM-DESC       TO ITMT-DESC(ITMT-IDX)                   
032900             MOVE ITM-AVAILABLE  TO ITMT-AVAILABLE(ITMT-IDX)              
033000             MOVE ITM-OWNER-ID   TO ITMT-OWNER-ID(ITMT-IDX)               
033100             MOVE ITM-REQUEST-ID TO ITMT-REQUEST-ID(ITMT-IDX)             
033200     END-READ.                                                            
033300 B210-READ-ONE-ITEM-EX.                                                   
033400     EXIT.                                                                
033500                                                                          
033600 B300-LOAD-BOOKINGS.                                                      
033700     MOVE "N" TO WS-EOF-BKG.                                              
033800     PERFORM B310-READ-ONE-BOOKING THRU B310-READ-ONE-BOOKING-EX          
033900         UNTIL WS-EOF-BKG = "Y".                                          
034000 B300-LOAD-BOOKINGS-EX.                                                   
034100     EXIT.                                                                
034200                                                                          
034300 B310-READ-ONE-BOOKING.                                                   
034400     READ BOOKFILE                                                        
034500         AT END                                                           
034600             MOVE "Y" TO WS-EOF-BKG                                       
034700         NOT AT END                                                       
034800             ADD 1 TO BKGT-COUNT                                          
034900             SET BKGT-IDX TO BKGT-COUNT                                   
035000             MOVE BKG-ID        TO BKGT-ID(BKGT-IDX)                      
035100             MOVE BKG-ITEM-ID   TO BKGT-ITEM-ID(BKGT-IDX)                 
035200             MOVE BKG-BOOKER-ID TO BKGT-BOOKER-ID(BKGT-IDX)               
035300             MOVE BKG-START     TO BKGT-START(BKGT-IDX)                   
035400             MOVE BKG-END       TO BKGT-END(BKGT-IDX)                     
035500             MOVE BKG-STATUS    TO BKGT-STATUS(BKGT-IDX)                  
035600     END-READ.                                                            
035700 B310-READ-ONE-BOOKING-EX.                                                
035800     EXIT.                                                                
035900                                                                          
036000 B400-LOAD-COMMENTS.                                                      
036100     MOVE "N" TO WS-EOF-CMT.                                              
036200     PERFORM B410-READ-ONE-COMMENT THRU B410-READ-ONE-COMMENT-EX          
036300         UNTIL WS-EOF-CMT = "Y".                                          
036400 B400-LOAD-COMMENTS-EX.                                                   
036500     EXIT.                                                                
036600                                                                          
036700 B410-READ-ONE-COMMENT.                                                   
036800     READ CMNTFILE                                                        
036900         AT END                                                           
037000             MOVE "Y" TO WS-EOF-CMT                                       
037100         NOT AT END                                                       
037200             ADD 1 TO CMTT-COUNT                                          
037300             SET CMTT-IDX TO CMTT-COUNT                                   
037400             MOVE CMT-ID        TO CMTT-ID(CMTT-IDX)                      
037500             MOVE CMT-ITEM-ID   TO CMTT-ITEM-ID(CMTT-IDX)                 
037600             MOVE CMT-AUTHOR-ID TO CMTT-AUTHOR-ID(CMTT-IDX)               
037700             MOVE CMT-TEXT      TO CMTT-TEXT(CMTT-IDX)                    
037800             MOVE CMT-CREATED   TO CMTT-CREATED(CMTT-IDX)                 
037900     END-READ.                                                            
038000 B410-READ-ONE-COMMENT-EX.                                                
038100     EXIT.                                                                
038200                                                                          
038300 B500-LOAD-REQUESTS.                                                      
038400     MOVE "N" TO WS-EOF-REQ.                                              
038500     PERFORM B510-READ-ONE-REQUEST THRU B510-READ-ONE-REQUEST-EX          
038600         UNTIL WS-EOF-REQ = "Y".                                          
038700 B500-LOAD-REQUESTS-EX.                                                   
038800     EXIT.                                                                
038900                                                                          
039000 B510-READ-ONE-REQUEST.                                                   
039100     READ REQFILE                                                         
039200         AT END                                                           
039300             MOVE "Y" TO WS-EOF-REQ                                       
039400         NOT AT END                                                       
039500             ADD 1 TO REQT-COUNT                                          
039600             SET REQT-IDX TO REQT-COUNT                                   
039700             MOVE REQ-ID            TO REQT-ID(REQT-IDX)                  
039800             MOVE REQ-DESC          TO REQT-DESC(REQT-IDX)                
039900             MOVE REQ-REQUESTER-ID                                        
040000                TO REQT-REQUESTER-ID(REQT-IDX)                            
040100             MOVE REQ-CREATED       TO REQT-CREATED(REQT-IDX)             
040200     END-READ.                                                            
040300 B510-READ-ONE-REQUEST-EX.                                                
040400     EXIT.                                                                
040500                                                                          
040600*-----------------------------------------------------------------        
040700* THE FIRST TRANFILE RECORD IS THE RUN-PARAMETER RECORD                   
040800* - ITS TRN-START CARRIES CURRENT TIME (WS-NOW) FOR RUN                   
040900* EVERY RULE PROGRAM SEES THE SAME CLOCK. NO RESULT IS                    
041000* WRITTEN FOR IT.                                                         
041100*-----------------------------------------------------------------        
041200 C000-ESTABLISH-RUN-TIME.                                                 
041300     READ TRANFILE                                                        
041400         AT END                                                           
041500             DISPLAY "SHRBATCH - TRANFILE IS EMPTY - NO RUN PARM"         
041600             MOVE "Y" TO WS-EOF-TRAN                                      
041700         NOT AT END                                                       
041800             MOVE TRN-START TO WK-P-NOW                                   
041900     END-READ.                                                            
042000 C099-ESTABLISH-RUN-TIME-EX.                                              
042100     EXIT.                                                                
042200                                                                          
042300*-----------------------------------------------------------------        
042400* MAIN TRANSACTION LOOP - ONE CALL PER TRANSACTION, ONE                   
042500* RESULT RECORD AND 0 OR MORE REPORT LINES BACK PER CALL                  
042600*-----------------------------------------------------------------        
042700 D000-PROCESS-TRANSACTIONS.                                               
042800     READ TRANFILE                                                        
042900         AT END                                                           
043000             MOVE "Y" TO WS-EOF-TRAN                                      
043100         NOT AT END                                                       
043200             ADD 1 TO WK-N-TOTAL-READ                                     
043300             PERFORM D100-DISPATCH-TRANSACTION                            
043400                THRU D100-DISPATCH-TRANSACTION-EX                         
043500             PERFORM D150-WRITE-RESULT-AND-REPORT                         
043600                THRU D150-WRITE-RESULT-AND-REPORT-EX                      
043700     END-READ.                                                            
043800 D099-PROCESS-TRANS-EX.                                                   
043900     EXIT.                                                                
044000                                                                          
044100 D100-DISPATCH-TRANSACTION.                                               
044200     MOVE SPACES TO RESULT-RECORD.                                        
044300     MOVE ZERO   TO RPT-LINE-COUNT.                                       
044400     EVALUATE TRN-CODE                                                    
044500         WHEN "USRCRE" WHEN "USRUPD" WHEN "USRDEL"                        
044600         WHEN "USRGET" WHEN "USRALL"                                      
044700             CALL "SHRUSER" USING WK-SHRPARM                              
044800                                  USER-TABLE                              
044900                                  TRANSACTION-RECORD                      
045000                                  RESULT-RECORD                           
045100                                  RPT-STAGING-TABLE                       
045200         WHEN "ITMCRE" WHEN "ITMUPD" WHEN "ITMSRCH"                       
045300             CALL "SHRITEM" USING WK-SHRPARM                              
045400                                  ITEM-TABLE                              
045500                                  USER-TABLE                              
045600                                  TRANSACTION-RECORD                      
045700                                  RESULT-RECORD                           
045800                                  RPT-STAGING-TABLE                       
045900         WHEN "BKGCRE" WHEN "BKGAPPR" WHEN "BKGGET"                       
046000         WHEN "BKGUSR" WHEN "BKGOWN"                                      
046100             CALL "SHRBOOK" USING WK-SHRPARM                              
046200                                  BOOKING-TABLE                           
046300                                  ITEM-TABLE                              
046400                                  USER-TABLE                              
046500                                  TRANSACTION-RECORD                      
046600                                  RESULT-RECORD                           
046700                                  RPT-STAGING-TABLE                       
046800         WHEN "ITMGET" WHEN "ITMOWN" WHEN "CMTADD"                        
046900             CALL "SHRENRC" USING WK-SHRPARM                              
047000                                  ITEM-TABLE                              
047100                                  BOOKING-TABLE                           
047200                                  COMMENT-TABLE                           
047300                                  USER-TABLE                              
047400                                  TRANSACTION-RECORD                      
047500                                  RESULT-RECORD                           
047600                                  RPT-STAGING-TABLE                       
047700         WHEN "REQCRE" WHEN "REQOWN" WHEN "REQALL" WHEN "REQGET"          
047800             CALL "SHRREQS" USING WK-SHRPARM                              
047900                                  REQUEST-TABLE                           
048000                                  ITEM-TABLE                              
048100                                  USER-TABLE                              
048200                                  TRANSACTION-RECORD                      
048300                                  RESULT-RECORD                           
048400                                  RPT-STAGING-TABLE                       
048500         WHEN OTHER                                                       
048600             MOVE TRN-CODE   TO RSL-CODE                                  
048700             MOVE "INVALID   " TO RSL-STATUS                              
048800             MOVE ZERO       TO RSL-KEY-ID                                
048900             MOVE "UNKNOWN OPERATION CODE" TO RSL-MESSAGE                 
049000     END-EVALUATE.                                                        
049100 D100-DISPATCH-TRANSACTION-EX.                                            
049200     EXIT.                                                                
049300                                                                          
049400 D150-WRITE-RESULT-AND-REPORT.                                            
049500     WRITE RESULT-RECORD.                                                 
049600     EVALUATE TRUE                                                        
049700         WHEN RSL-OK                                                      
049800             ADD 1 TO WK-N-TOTAL-ACCEPTED                                 
049900         WHEN RSL-NOTFOUND                                                
050000             ADD 1 TO WK-N-TOTAL-NOTFOUND                                 
050100         WHEN RSL-INVALID                                                 
050200             ADD 1 TO WK-N-TOTAL-INVALID                                  
050300         WHEN RSL-DENIED                                                  
050400             ADD 1 TO WK-N-TOTAL-DENIED                                   
050500         WHEN RSL-CONFLICT                                                
050600             ADD 1 TO WK-N-TOTAL-CONFLICT                                 
050700     END-EVALUATE.                                                        
050800     MOVE ZERO TO WS-RPT-IDX.                                             
050900     PERFORM D160-FLUSH-ONE-RPT-LINE                                      
051000        THRU D160-FLUSH-ONE-RPT-LINE-EX                                   
051100         UNTIL WS-RPT-IDX >= RPT-LINE-COUNT.                              
051200 D150-WRITE-RESULT-AND-REPORT-EX.                                         
051300     EXIT.                                                                
051400                                                                          
051500 D160-FLUSH-ONE-RPT-LINE.                                                 
051600     ADD 1 TO WS-RPT-IDX.                                                 
051700     MOVE RPT-LINE(WS-RPT-IDX) TO RPT-FD-LINE.                            
051800     WRITE RPT-FD-LINE.                                                   
051900 D160-FLUSH-ONE-RPT-LINE-EX.                                              
052000     EXIT.                                                                
052100                                                                          
052200*-----------------------------------------------------------------        
052300* REWRITE THE FIVE MASTERS FROM THE (CHANGED) TABLES                      
052400*-----------------------------------------------------------------        
052500 E000-REWRITE-MASTERS.                                                    
052600     CLOSE USERFILE.                                                      
052700     OPEN OUTPUT USERFILE.                                                
052800     MOVE ZERO TO WS-DUMP-IDX.                                            
052900     PERFORM E110-DUMP-ONE-USER THRU E110-DUMP-ONE-USER-EX                
053000         UNTIL WS-DUMP-IDX >= USRT-COUNT.                                 
053100                                                                          
053200     CLOSE ITEMFILE.                                                      
053300     OPEN OUTPUT ITEMFILE.                                                
053400     MOVE ZERO TO WS-DUMP-IDX.                                            
053500     PERFORM E210-DUMP-ONE-ITEM THRU E210-DUMP-ONE-ITEM-EX                
053600         UNTIL WS-DUMP-IDX >= ITMT-COUNT.                                 
053700                                                                          
053800     CLOSE BOOKFILE.                                                      
053900     OPEN OUTPUT BOOKFILE.                                                
054000     MOVE ZERO TO WS-DUMP-IDX.                                            
054100     PERFORM E310-DUMP-ONE-BOOKING THRU E310-DUMP-ONE-BOOKING-EX          
054200         UNTIL WS-DUMP-IDX >= BKGT-COUNT.                                 
054300                                                                          
054400     CLOSE CMNTFILE.                                                      
054500     OPEN OUTPUT CMNTFILE.                                                
054600     MOVE ZERO TO WS-DUMP-IDX.                                            
054700     PERFORM E410-DUMP-ONE-COMMENT THRU E410-DUMP-ONE-COMMENT-EX          
054800         UNTIL WS-DUMP-IDX >= CMTT-COUNT.                                 
054900                                                                          
055000     CLOSE REQFILE.                                                       
055100     OPEN OUTPUT REQFILE.                                                 
055200     MOVE ZERO TO WS-DUMP-IDX.                                            
055300     PERFORM E510-DUMP-ONE-REQUEST THRU E510-DUMP-ONE-REQUEST-EX          
055400         UNTIL WS-DUMP-IDX >= REQT-COUNT.                                 
055500 E099-REWRITE-MASTERS-EX.                                                 
055600     EXIT.                                                                
055700                                                                          
055800 E110-DUMP-ONE-USER.                                                      
055900     ADD 1 TO WS-DUMP-IDX.                                                
056000     SET USRT-IDX TO WS-DUMP-IDX.                                         
056100     MOVE USRT-ID(USRT-IDX)    TO USR-ID.                                 
056200     MOVE USRT-NAME(USRT-IDX)  TO USR-NAME.                               
056300     MOVE USRT-EMAIL(USRT-IDX) TO USR-EMAIL.                              
056400     WRITE USER-FD-RECORD.                                                
056500 E110-DUMP-ONE-USER-EX.                                                   
056600     EXIT.                                                                
056700                                                                          
056800 E210-DUMP-ONE-ITEM.                                                      
056900     ADD 1 TO WS-DUMP-IDX.                                                
057000     SET ITMT-IDX TO WS-DUMP-IDX.                                         
057100     MOVE ITMT-ID(ITMT-IDX)         TO ITM-ID.                            
057200     MOVE ITMT-NAME(ITMT-IDX)       TO ITM-NAME.                          
057300     MOVE ITMT-DESC(ITMT-IDX)       TO ITM-DESC.                          
057400     MOVE ITMT-AVAILABLE(ITMT-IDX)  TO ITM-AVAILABLE.                     
057500     MOVE ITMT-OWNER-ID(ITMT-IDX)   TO ITM-OWNER-ID.                      
057600     MOVE ITMT-REQUEST-ID(ITMT-IDX) TO ITM-REQUEST-ID.                    
057700     MOVE SPACES TO FILLER IN ITEM-FD-RECORD.                             
057800     WRITE ITEM-FD-RECORD.                                                
057900 E210-DUMP-ONE-ITEM-EX.                                                   
058000     EXIT.                                                                
058100                                                                          
058200 E310-DUMP-ONE-BOOKING.                                                   
058300     ADD 1 TO WS-DUMP-IDX.                                                
058400     SET BKGT-IDX TO WS-DUMP-IDX.                                         
058500     MOVE BKGT-ID(BKGT-IDX)        TO BKG-ID.                             
058600     MOVE BKGT-ITEM-ID(BKGT-IDX)   TO BKG-ITEM-ID.                        
058700     MOVE BKGT-BOOKER-ID(BKGT-IDX) TO BKG-BOOKER-ID.                      
058800     MOVE BKGT-START(BKGT-IDX)     TO BKG-START.                          
058900     MOVE BKGT-END(BKGT-IDX)       TO BKG-END.                            
059000     MOVE BKGT-STATUS(BKGT-IDX)    TO BKG-STATUS.                         
059100     WRITE BKG-FD-RECORD.                                                 
059200 E310-DUMP-ONE-BOOKING-EX.                                                
059300     EXIT.                                                                
059400                                                                          
059500 E410-DUMP-ONE-COMMENT.                                                   
059600     ADD 1 TO WS-DUMP-IDX.                                                
059700     SET CMTT-IDX TO WS-DUMP-IDX.                                         
059800     MOVE CMTT-ID(CMTT-IDX)        TO CMT-ID.                             
059900     MOVE CMTT-ITEM-ID(CMTT-IDX)   TO CMT-ITEM-ID.                        
060000     MOVE CMTT-AUTHOR-ID(CMTT-IDX) TO CMT-AUTHOR-ID.                      
060100     MOVE CMTT-TEXT(CMTT-IDX)      TO CMT-TEXT.                           
060200     MOVE CMTT-CREATED(CMTT-IDX)   TO CMT-CREATED.                        
060300     WRITE CMT-FD-RECORD.                                                 
060400 E410-DUMP-ONE-COMMENT-EX.                                                
060500     EXIT.                                                                
060600                                                                          
060700 E510-DUMP-ONE-REQUEST.                                                   
060800     ADD 1 TO WS-DUMP-IDX.                                                
060900     SET REQT-IDX TO WS-DUMP-IDX.                                         
061000     MOVE REQT-ID(REQT-IDX)           TO REQ-ID.                          
061100     MOVE REQT-DESC(REQT-IDX)         TO REQ-DESC.                        
061200     MOVE REQT-REQUESTER-ID(REQT-IDX) TO REQ-REQUESTER-ID.                
061300     MOVE REQT-CREATED(REQT-IDX)      TO REQ-CREATED.                     
061400     WRITE REQ-FD-RECORD.                                                 
061500 E510-DUMP-ONE-REQUEST-EX.                                                
061600     EXIT.                                                                
061700                                                                          
061800*-----------------------------------------------------------------        
061900* CONTROL TOTALS - READ / ACCEPTED / REJECTED BY CATEGORY                 
062000*-----------------------------------------------------------------        
062100 F000-WRITE-CONTROL-TOTALS.                                               
062200     MOVE WK-N-TOTAL-READ     TO WS-CTL-READ.                             
062300     MOVE WK-N-TOTAL-ACCEPTED TO WS-CTL-OK.                               
062400     MOVE WS-CONTROL-LINE     TO RPT-FD-LINE.                             
062500     WRITE RPT-FD-LINE.                                                   
062600     MOVE WK-N-TOTAL-NOTFOUND TO WS-CTL-NOTFOUND.                         
062700     MOVE WK-N-TOTAL-INVALID  TO WS-CTL-INVALID.                          
062800     MOVE WK-N-TOTAL-DENIED   TO WS-CTL-DENIED.                           
062900     MOVE WK-N-TOTAL-CONFLICT TO WS-CTL-CONFLICT.                         
063000     MOVE WS-CONTROL-LINE-2   TO RPT-FD-LINE.                             
063100     WRITE RPT-FD-LINE.                                                   
063200 F099-WRITE-CTL-TOTALS-EX.                                                
063300     EXIT.                                                                
063400                                                                          
063500*-----------------------------------------------------------------        
063600 Y900-ABNORMAL-TERMINATION.                                               
063700     PERFORM Z000-CLOSE-ALL-FILES THRU Z099-CLOSE-ALL-FILES-EX.           
063800     STOP RUN.                                                            
063900                                                                          
064000 Z000-CLOSE-ALL-FILES.                                                    
064100     CLOSE USERFILE.                                                      
064200     CLOSE ITEMFILE.                                                      
064300     CLOSE BOOKFILE.                                                      
064400     CLOSE CMNTFILE.                                                      
064500     CLOSE REQFILE.                                                       
064600     CLOSE TRANFILE.                                                      
064700     CLOSE RESLFILE.                                                      
064800     CLOSE RPTFILE.                                                       
064900 Z099-CLOSE-ALL-FILES-EX.                                                 
065000     EXIT.                                                                
065100                                                                          
065200******************************************************************        
065300*************** END OF PROGRAM SOURCE - SHRBATCH ****************         
065400******************************************************************        
