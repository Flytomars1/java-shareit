000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.     SHRREQS.                                                  
000300AUTHOR.         R L WREN.                                                 
000400INSTALLATION.   APPLICATION SYSTEMS - BATCH DEVELOPMENT.                  
000500DATE-WRITTEN.   09 APR 1994.                                              
000600DATE-COMPILED.                                                            
000700SECURITY.       BATCH.                                                    
000800*DESCRIPTION :  LOGS AND ANSWERS MEMBER WANT-ADS FOR ITEMS NOT            
000900*               YET CATALOGUED. CALLED BY SHRBATCH FOR REQCRE/            
001000*               REQOWN/REQALL/REQGET. EVERY REQUEST OUTPUT IS             
001100*               ENRICHED WITH THE ITEMS THAT ANSWER IT.                   
001200*---------------------------------------------------------------*         
001300* HISTORY OF MODIFICATION:                                                
001400*=================================================================        
001500* SK0001 09/04/1994 RLW  - ORIGINAL PROGRAM - REQ 1005.                   
001600*-----------------------------------------------------------------        
001700* SK0009 22/10/1995 RLW  - REQ 1034 - ADD THE REQOWN/REQALL SPLIT         
001800*                          SO A MEMBER CAN TELL THEIR OWN WANT            
001900*                          ADS FROM EVERYONE ELSE'S.                      
002000*-----------------------------------------------------------------        
002100* SK0016 08/06/1998 PTN  - Y2K REVIEW - ALL DATES ALREADY 14-DIGIT        
002200*                          CCYYMMDDHHMMSS. NO CHANGE REQUIRED.            
002300*-----------------------------------------------------------------        
002400* SK0021 17/02/2002 DKM  - REQ 1134 - TRANSACTION RECORD CARRIES          
002500*                          NO PAGING FIELDS FOR REQALL - THE FULL         
002600*                          SET IS LISTED EVERY TIME.                      
002700*-----------------------------------------------------------------        
002800 EJECT                                                                    
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-AS400.                                              
003200 OBJECT-COMPUTER. IBM-AS400.                                              
003300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003400                  UPSI-0 IS UPSI-SWITCH-0                                 
003500                    ON  STATUS IS U0-ON                                   
003600                    OFF STATUS IS U0-OFF.                                 
003700                                                                          
003800 EJECT                                                                    
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100 01  FILLER                    PIC X(24) VALUE                            
004200     "** PROGRAM SHRREQS **".                                             
004300                                                                          
004400 77  WS-SCAN-IDX               PIC S9(08) COMP.                           
004500                                                                          
004600 01  WS-SUBSCRIPTS.                                                       
004700     05  WS-FOUND-IDX          PIC S9(08) COMP VALUE ZERO.                
004800     05  WS-REQ-IDX            PIC S9(08) COMP VALUE ZERO.                
004900                                                                          
005000 01  WS-SWITCHES.                                                         
005100     05  WS-FOUND-SW           PIC X(01) VALUE "N".                       
005200         88  WS-FOUND                    VALUE "Y".                       
005300                                                                          
005400 01  WS-ACTING-ID              PIC 9(06) VALUE ZERO.                      
005500                                                                          
005600 01  WS-REPORT-REQ-LINE.                                                  
005700     05  WS-RPT-REQ-ID         PIC ZZZZZ9.                                
005800     05  FILLER                PIC X(02) VALUE SPACES.                    
005900     05  WS-RPT-REQ-CREATED    PIC 9(14).                                 
006000     05  FILLER                PIC X(02) VALUE SPACES.                    
006100     05  WS-RPT-REQ-DESC       PIC X(60).                                 
006200     05  FILLER                PIC X(48) VALUE SPACES.                    
006300                                                                          
006400 01  WS-REPORT-ITEM-LINE.                                                 
006500     05  WS-RPT-ITM-ID         PIC ZZZZZ9.                                
006600     05  FILLER                PIC X(02) VALUE SPACES.                    
006700     05  WS-RPT-ITM-NAME       PIC X(30).                                 
006800     05  FILLER                PIC X(02) VALUE SPACES.                    
006900     05  WS-RPT-ITM-OWNER      PIC ZZZZZ9.                                
007000     05  FILLER                PIC X(86) VALUE SPACES.                    
007100                                                                          
007200 EJECT                                                                    
007300 LINKAGE SECTION.                                                         
007400 COPY SHRPARM.                                                            
007500 COPY SHRREQT.                                                            
007600 COPY SHRITMT.                                                            
007700 COPY SHRUSRT.                                                            
007800 COPY SHRTRN.                                                             
007900 COPY SHRRSL.                                                             
008000 COPY SHRRPT.                                                             
008100                                                                          
008200 EJECT                                                                    
008300 PROCEDURE DIVISION USING WK-SHRPARM                                      
008400                          REQUEST-TABLE                                   
008500                          ITEM-TABLE                                      
008600                          USER-TABLE                                      
008700                          TRANSACTION-RECORD                              
008800                          RESULT-RECORD                                   
008900                          RPT-STAGING-TABLE.                              
009000 A000-PROCESS-CALLED-ROUTINE.                                             
009100     MOVE TRN-CODE   TO RSL-CODE.                                         
009200     MOVE TRN-KEY-ID TO RSL-KEY-ID.                                       
009300     EVALUATE TRN-CODE                                                    
009400         WHEN "REQCRE"                                                    
009500             PERFORM B000-CREATE-REQUEST                                  
009600                THRU B099-CREATE-REQUEST-EX                               
009700         WHEN "REQOWN"                                                    
009800             PERFORM C000-OWN-REQUESTS THRU C099-OWN-REQUESTS-EX          
009900         WHEN "REQALL"                                                    
010000             PERFORM D000-OTHERS-REQUESTS                                 
010100                THRU D099-OTHERS-REQUESTS-EX                              
010200         WHEN "REQGET"                                                    
010300             PERFORM E000-GET-REQUEST THRU E099-GET-REQUEST-EX            
010400     END-EVALUATE.                                                        
010500 A099-PROCESS-CALLED-ROUTINE-EX.                                          
010600     EXIT PROGRAM.                                                        
010700                                                                          
010800*----------------------------------------------------------------*        
010900* REQCRE - DESCRIPTION NON-BLANK, ACTING USER MUST EXIST         *        
011000*----------------------------------------------------------------*        
011100 B000-CREATE-REQUEST.                                                     
011200     MOVE SPACES TO RSL-STATUS.                                           
011300     MOVE ZERO TO RSL-KEY-ID.                                             
011400     IF  TRN-TEXT-2 = SPACES                                              
011500         MOVE "INVALID   " TO RSL-STATUS                                  
011600         MOVE "DESCRIPTION IS REQUIRED" TO RSL-MESSAGE                    
011700         GO TO B099-CREATE-REQUEST-EX                                     
011800     END-IF.                                                              
011900     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
012000     PERFORM W020-FIND-USER-BY-ACTING THRU W029-FIND-USER-EX.             
012100     IF  NOT WS-FOUND                                                     
012200         MOVE "NOTFOUND  " TO RSL-STATUS                                  
012300         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
012400         GO TO B099-CREATE-REQUEST-EX                                     
012500     END-IF.                                                              
012600     PERFORM W200-NEXT-REQUEST-ID THRU W299-NEXT-REQUEST-ID-EX.           
012700     ADD 1 TO REQT-COUNT.                                                 
012800     SET REQT-IDX TO REQT-COUNT.                                          
012900     MOVE RSL-KEY-ID  TO REQT-ID(REQT-IDX).                               
013000     MOVE TRN-TEXT-2  TO REQT-DESC(REQT-IDX).                             
013100     MOVE TRN-USER-ID TO REQT-REQUESTER-ID(REQT-IDX).                     
013200     MOVE WK-P-NOW    TO REQT-CREATED(REQT-IDX).                          
013300     MOVE REQT-IDX TO WS-REQ-IDX.                                         
013400     PERFORM W800-EMIT-REQUEST-BLOCK                                      
013500        THRU W899-EMIT-REQUEST-BLOCK-EX.                                  
013600     MOVE "OK        " TO RSL-STATUS.                                     
013700     MOVE "REQUEST CREATED" TO RSL-MESSAGE.                               
013800 B099-CREATE-REQUEST-EX.                                                  
013900     EXIT.                                                                
014000                                                                          
014100*----------------------------------------------------------------*        
014200* REQOWN - ACTING USER'S OWN REQUESTS, ID DESCENDING             *        
014300*----------------------------------------------------------------*        
014400 C000-OWN-REQUESTS.                                                       
014500     MOVE SPACES TO RSL-STATUS.                                           
014600     MOVE ZERO TO RSL-KEY-ID.                                             
014700     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
014800     PERFORM W020-FIND-USER-BY-ACTING THRU W029-FIND-USER-EX.             
014900     IF  NOT WS-FOUND                                                     
015000         MOVE "NOTFOUND  " TO RSL-STATUS                                  
015100         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
015200         GO TO C099-OWN-REQUESTS-EX                                       
015300     END-IF.                                                              
015400     IF  REQT-COUNT > ZERO                                                
015500         PERFORM C010-EMIT-ONE-IF-OWN                                     
015600            THRU C019-EMIT-ONE-IF-OWN-EX                                  
015700            VARYING WS-REQ-IDX FROM REQT-COUNT BY -1                      
015800            UNTIL WS-REQ-IDX < 1                                          
015900     END-IF.                                                              
016000     MOVE "OK        " TO RSL-STATUS.                                     
016100     MOVE "OWN REQUEST LISTING PRODUCED" TO RSL-MESSAGE.                  
016200 C099-OWN-REQUESTS-EX.                                                    
016300     EXIT.                                                                
016400                                                                          
016500 C010-EMIT-ONE-IF-OWN.                                                    
016600     IF  REQT-REQUESTER-ID(WS-REQ-IDX) = WS-ACTING-ID                     
016700         PERFORM W800-EMIT-REQUEST-BLOCK                                  
016800            THRU W899-EMIT-REQUEST-BLOCK-EX                               
016900     END-IF.                                                              
017000 C019-EMIT-ONE-IF-OWN-EX.                                                 
017100     EXIT.                                                                
017200                                                                          
017300*----------------------------------------------------------------*        
017400* REQALL - EVERYONE ELSE'S REQUESTS, ID DESCENDING               *        
017500*----------------------------------------------------------------*        
017600 D000-OTHERS-REQUESTS.                                                    
017700     MOVE SPACES TO RSL-STATUS.                                           
017800     MOVE ZERO TO RSL-KEY-ID.                                             
017900     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
018000     PERFORM W020-FIND-USER-BY-ACTING THRU W029-FIND-USER-EX.             
018100     IF  NOT WS-FOUND                                                     
018200         MOVE "NOTFOUND  " TO RSL-STATUS                                  
018300         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
018400         GO TO D099-OTHERS-REQUESTS-EX                                    
018500     END-IF.                                                              
018600     IF  REQT-COUNT > ZERO                                                
018700         PERFORM D010-EMIT-ONE-IF-OTHERS                                  
018800            THRU D019-EMIT-ONE-IF-OTHERS-EX                               
018900            VARYING WS-REQ-IDX FROM REQT-COUNT BY -1                      
019000            UNTIL WS-REQ-IDX < 1                                          
019100     END-IF.                                                              
019200     MOVE "OK        " TO RSL-STATUS.                                     
019300     MOVE "OTHERS REQUEST LISTING PRODUCED" TO RSL-MESSAGE.               
019400 D099-OTHERS-REQUESTS-EX.                                                 
019500     EXIT.                                                                
019600                                                                          
019700 D010-EMIT-ONE-IF-OTHERS.                                                 
019800     IF  REQT-REQUESTER-ID(WS-REQ-IDX) NOT = WS-ACTING-ID                 
019900         PERFORM W800-EMIT-REQUEST-BLOCK                                  
020000            THRU W899-EMIT-REQUEST-BLOCK-EX                               
020100     END-IF.                                                              
020200 D019-EMIT-ONE-IF-OTHERS-EX.                                              
020300     EXIT.                                                                
020400                                                                          
020500*----------------------------------------------------------------*        
020600* REQGET - ACTING USER AND THE REQUEST MUST BOTH EXIST           *        
020700*----------------------------------------------------------------*        
020800 E000-GET-REQUEST.                                                        
020900     MOVE SPACES TO RSL-STATUS.                                           
021000     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
021100     PERFORM W020-FIND-USER-BY-ACTING THRU W029-FIND-USER-EX.             
021200     IF  NOT WS-FOUND                                                     
021300         MOVE "NOTFOUND  " TO RSL-STATUS                                  
021400         MOVE ZERO TO RSL-KEY-ID                                          
021500         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
021600         GO TO E099-GET-REQUEST-EX                                        
021700     END-IF.                                                              
021800     PERFORM W030-FIND-REQUEST-BY-TRNKEY                                  
021900        THRU W039-FIND-REQUEST-EX.                                        
022000     IF  NOT WS-FOUND                                                     
022100         MOVE "NOTFOUND  " TO RSL-STATUS                                  
022200         MOVE ZERO TO RSL-KEY-ID                                          
022300         MOVE "REQUEST NOT FOUND" TO RSL-MESSAGE                          
022400         GO TO E099-GET-REQUEST-EX                                        
022500     END-IF.                                                              
022600     MOVE WS-FOUND-IDX TO WS-REQ-IDX.                                     
022700     PERFORM W800-EMIT-REQUEST-BLOCK                                      
022800        THRU W899-EMIT-REQUEST-BLOCK-EX.                                  
022900     MOVE "OK        " TO RSL-STATUS.                                     
023000     MOVE "REQUEST FOUND" TO RSL-MESSAGE.                                 
023100 E099-GET-REQUEST-EX.                                                     
023200     EXIT.                                                                
023300                                                                          
023400*----------------------------------------------------------------*        
023500* COMMON - BINARY SEARCH THE USER TABLE BY THE ACTING USER       *        
023600*----------------------------------------------------------------*        
023700 W020-FIND-USER-BY-ACTING.                                                
023800     MOVE "N" TO WS-FOUND-SW.                                             
023900     MOVE ZERO TO WS-FOUND-IDX.                                           
024000     SEARCH ALL USRT-ENTRY                                                
024100         WHEN USRT-ID(USRT-IDX) = WS-ACTING-ID                            
024200             MOVE "Y" TO WS-FOUND-SW                                      
024300             SET WS-FOUND-IDX TO USRT-IDX                                 
024400     END-SEARCH.                                                          
024500 W029-FIND-USER-EX.                                                       
024600     EXIT.                                                                
024700                                                                          
024800*----------------------------------------------------------------*        
024900* COMMON - BINARY SEARCH THE REQUEST TABLE BY THE TRANSACTION KE *        
025000*----------------------------------------------------------------*        
025100 W030-FIND-REQUEST-BY-TRNKEY.                                             
025200     MOVE "N" TO WS-FOUND-SW.                                             
025300     MOVE ZERO TO WS-FOUND-IDX.                                           
025400     SEARCH ALL REQT-ENTRY                                                
025500         WHEN REQT-ID(REQT-IDX) = TRN-KEY-ID                              
025600             MOVE "Y" TO WS-FOUND-SW                                      
025700             SET WS-FOUND-IDX TO REQT-IDX                                 
025800     END-SEARCH.                                                          
025900 W039-FIND-REQUEST-EX.                                                    
026000     EXIT.                                                                
026100                                                                          
026200*----------------------------------------------------------------*        
026300* COMMON - ASSIGN NEXT REQUEST ID = HIGHEST EXISTING + 1         *        
026400*----------------------------------------------------------------*        
026500 W200-NEXT-REQUEST-ID.                                                    
026600     MOVE ZERO TO RSL-KEY-ID.                                             
026700     IF  REQT-COUNT > ZERO                                                
026800         PERFORM W210-CHECK-ONE-MAX THRU W219-CHECK-ONE-MAX-EX            
026900            VARYING WS-SCAN-IDX FROM 1 BY 1                               
027000            UNTIL WS-SCAN-IDX > REQT-COUNT                                
027100     END-IF.                                                              
027200     ADD 1 TO RSL-KEY-ID.                                                 
027300 W299-NEXT-REQUEST-ID-EX.                                                 
027400     EXIT.                                                                
027500                                                                          
027600 W210-CHECK-ONE-MAX.                                                      
027700     IF  REQT-ID(WS-SCAN-IDX) > RSL-KEY-ID                                
027800         MOVE REQT-ID(WS-SCAN-IDX) TO RSL-KEY-ID                          
027900     END-IF.                                                              
028000 W219-CHECK-ONE-MAX-EX.                                                   
028100     EXIT.                                                                
028200                                                                          
028300*----------------------------------------------------------------*        
028400* COMMON - STAGE THE REQUEST LINE, THEN ITS ANSWERING ITEMS      *        
028500*----------------------------------------------------------------*        
028600 W800-EMIT-REQUEST-BLOCK.                                                 
028700     MOVE REQT-ID(WS-REQ-IDX)      TO WS-RPT-REQ-ID.                      
028800     MOVE REQT-CREATED(WS-REQ-IDX) TO WS-RPT-REQ-CREATED.                 
028900     MOVE REQT-DESC(WS-REQ-IDX)    TO WS-RPT-REQ-DESC.                    
029000     ADD 1 TO RPT-LINE-COUNT.                                             
029100     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
029200     MOVE WS-REPORT-REQ-LINE TO RPT-LINE(RPT-LINE-IDX).                   
029300     IF  ITMT-COUNT > ZERO                                                
029400         PERFORM W810-EMIT-ONE-IF-ANSWERS                                 
029500            THRU W819-EMIT-ONE-IF-ANSWERS-EX                              
029600            VARYING WS-SCAN-IDX FROM 1 BY 1                               
029700            UNTIL WS-SCAN-IDX > ITMT-COUNT                                
029800     END-IF.                                                              
029900 W899-EMIT-REQUEST-BLOCK-EX.                                              
030000     EXIT.                                                                
030100                                                                          
030200 W810-EMIT-ONE-IF-ANSWERS.                                                
030300     IF  ITMT-REQUEST-ID(WS-SCAN-IDX) NOT = REQT-ID(WS-REQ-IDX)           
030400         GO TO W819-EMIT-ONE-IF-ANSWERS-EX                                
030500     END-IF.                                                              
030600     MOVE ITMT-ID(WS-SCAN-IDX)        TO WS-RPT-ITM-ID.                   
030700     MOVE ITMT-NAME(WS-SCAN-IDX)      TO WS-RPT-ITM-NAME.                 
030800     MOVE ITMT-OWNER-ID(WS-SCAN-IDX)  TO WS-RPT-ITM-OWNER.                
030900     ADD 1 TO RPT-LINE-COUNT.                                             
031000     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
031100     MOVE WS-REPORT-ITEM-LINE TO RPT-LINE(RPT-LINE-IDX).                  
031200 W819-EMIT-ONE-IF-ANSWERS-EX.                                             
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600**************** END OF PROGRAM SOURCE - SHRREQS ****************         
031700******************************************************************        
