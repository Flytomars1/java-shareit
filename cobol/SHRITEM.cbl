000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.     SHRITEM.                                                  
000300AUTHOR.         R L WREN.                                                 
000400INSTALLATION.   APPLICATION SYSTEMS - BATCH DEVELOPMENT.                  
000500DATE-WRITTEN.   16 MAR 1994.                                              
000600DATE-COMPILED.                                                            
000700SECURITY.       BATCH.                                                    
000800*DESCRIPTION :  KEEPS THE ITEM CATALOGUE CURRENT AND SEARCHABLE.          
000900*               CALLED BY SHRBATCH FOR ITMCRE/ITMUPD/ITMSRCH.             
001000*               OWNERSHIP IS NOT DISCLOSED ON UPDATE - A NON-OWNER        
001100*               SEES NOTFOUND, NOT DENIED.                                
001200*---------------------------------------------------------------*         
001300* HISTORY OF MODIFICATION:                                                
001400*=================================================================        
001500* SI0001 16/03/1994 RLW  - ORIGINAL PROGRAM - REQ 1002.                   
001600*-----------------------------------------------------------------        
001700* SI0013 08/06/1998 PTN  - Y2K REVIEW - NO DATE FIELDS HELD IN            
001800*                          THIS PROGRAM. NO CHANGE NEEDED.                
001900*-----------------------------------------------------------------        
002000* SI0021 17/02/2000 RLW  - REQ 1090 - SEARCH NOW RESTRICTED TO            
002100*                          AVAILABLE ITEMS ONLY, PER THE REVISED          
002200*                          BROWSE SCREEN.                                 
002300*-----------------------------------------------------------------        
002400* SI0030 05/11/2002 DKM  - REQ 1140 - UPDATE ON AN ITEM NOT OWNED         
002500*                          BY THE CALLER NOW RETURNS NOTFOUND SO          
002600*                          OWNERSHIP IS NEVER DISCLOSED.                  
002700*-----------------------------------------------------------------        
002800 EJECT                                                                    
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-AS400.                                              
003200 OBJECT-COMPUTER. IBM-AS400.                                              
003300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003400                  UPSI-0 IS UPSI-SWITCH-0                                 
003500                    ON  STATUS IS U0-ON                                   
003600                    OFF STATUS IS U0-OFF.                                 
003700                                                                          
003800 EJECT                                                                    
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100 01  FILLER                    PIC X(24) VALUE                            
004200     "** PROGRAM SHRITEM **".                                             
004300                                                                          
004400 77  WS-SCAN-IDX               PIC S9(08) COMP.                           
004500                                                                          
004600 01  WS-SUBSCRIPTS.                                                       
004700     05  WS-FOUND-IDX          PIC S9(08) COMP VALUE ZERO.                
004800     05  WS-USER-IDX           PIC S9(08) COMP VALUE ZERO.                
004900     05  WS-ANSWER-REQ-ID      PIC 9(06) VALUE ZERO.                      
005000                                                                          
005100 01  WS-SWITCHES.                                                         
005200     05  WS-FOUND-SW           PIC X(01) VALUE "N".                       
005300         88  WS-FOUND                    VALUE "Y".                       
005400     05  WS-USER-FOUND-SW      PIC X(01) VALUE "N".                       
005500         88  WS-USER-FOUND               VALUE "Y".                       
005600     05  WS-MATCH-SW           PIC X(01) VALUE "N".                       
005700         88  WS-TEXT-MATCHES              VALUE "Y".                      
005800                                                                          
005900 01  WS-SEARCH-WORK.                                                      
006000     05  WS-SEARCH-TEXT        PIC X(60) VALUE SPACES.                    
006100     05  WS-NAME-UPPER         PIC X(30) VALUE SPACES.                    
006200     05  WS-DESC-UPPER         PIC X(60) VALUE SPACES.                    
006300     05  WS-SEARCH-UPPER       PIC X(60) VALUE SPACES.                    
006400     05  WS-SEARCH-LEN         PIC S9(04) COMP VALUE ZERO.                
006500     05  WS-SEARCH-TRIM-SW     PIC X(01) VALUE "N".                       
006600     05  WS-MAX-START          PIC S9(04) COMP VALUE ZERO.                
006700     05  WS-SCAN-POS           PIC S9(04) COMP VALUE ZERO.                
006800                                                                          
006900 01  WS-REPORT-LINE.                                                      
007000     05  WS-RPT-ITM-ID         PIC ZZZZZ9.                                
007100     05  FILLER                PIC X(02) VALUE SPACES.                    
007200     05  WS-RPT-ITM-NAME       PIC X(30).                                 
007300     05  FILLER                PIC X(02) VALUE SPACES.                    
007400     05  WS-RPT-ITM-DESC       PIC X(60).                                 
007500     05  FILLER                PIC X(02) VALUE SPACES.                    
007600     05  WS-RPT-ITM-AVAIL      PIC X(01).                                 
007700     05  FILLER                PIC X(29) VALUE SPACES.                    
007800                                                                          
007900 EJECT                                                                    
008000 LINKAGE SECTION.                                                         
008100 COPY SHRPARM.                                                            
008200 COPY SHRITMT.                                                            
008300 COPY SHRUSRT.                                                            
008400 COPY SHRTRN.                                                             
008500 COPY SHRRSL.                                                             
008600 COPY SHRRPT.                                                             
008700                                                                          
008800 EJECT                                                                    
008900 PROCEDURE DIVISION USING WK-SHRPARM                                      
009000                          ITEM-TABLE                                      
009100                          USER-TABLE                                      
009200                          TRANSACTION-RECORD                              
009300                          RESULT-RECORD                                   
009400                          RPT-STAGING-TABLE.                              
009500 A000-PROCESS-CALLED-ROUTINE.                                             
009600     MOVE TRN-CODE   TO RSL-CODE.                                         
009700     MOVE TRN-KEY-ID TO RSL-KEY-ID.                                       
009800     EVALUATE TRN-CODE                                                    
009900         WHEN "ITMCRE"                                                    
010000             PERFORM B000-CREATE-ITEM THRU B099-CREATE-ITEM-EX            
010100         WHEN "ITMUPD"                                                    
010200             PERFORM C000-UPDATE-ITEM THRU C099-UPDATE-ITEM-EX            
010300         WHEN "ITMSRCH"                                                   
010400             PERFORM D000-SEARCH-ITEMS THRU D099-SEARCH-ITEMS-EX          
010500     END-EVALUATE.                                                        
010600 A099-PROCESS-CALLED-ROUTINE-EX.                                          
010700     EXIT PROGRAM.                                                        
010800                                                                          
010900*----------------------------------------------------------------*        
011000* ITMCRE - NAME/DESC MANDATORY, AVAIL FLAG MANDATORY, OWNER=CALLER        
011100*----------------------------------------------------------------*        
011200 B000-CREATE-ITEM.                                                        
011300     MOVE SPACES TO RSL-STATUS.                                           
011400     IF  TRN-TEXT-1 = SPACES                                              
011500         MOVE "INVALID   " TO RSL-STATUS                                  
011600         MOVE "ITEM NAME IS REQUIRED" TO RSL-MESSAGE                      
011700         GO TO B099-CREATE-ITEM-EX                                        
011800     END-IF.                                                              
011900     IF  TRN-TEXT-2 = SPACES                                              
012000         MOVE "INVALID   " TO RSL-STATUS                                  
012100         MOVE "ITEM DESCRIPTION IS REQUIRED" TO RSL-MESSAGE               
012200         GO TO B099-CREATE-ITEM-EX                                        
012300     END-IF.                                                              
012400     IF  TRN-FLAG NOT = "Y" AND TRN-FLAG NOT = "N"                        
012500         MOVE "INVALID   " TO RSL-STATUS                                  
012600         MOVE "AVAILABILITY FLAG MUST BE Y OR N" TO RSL-MESSAGE           
012700         GO TO B099-CREATE-ITEM-EX                                        
012800     END-IF.                                                              
012900     MOVE TRN-KEY-ID  TO WS-ANSWER-REQ-ID.                                
013000     MOVE TRN-USER-ID TO RSL-KEY-ID.                                      
013100     PERFORM W000-FIND-USER-BY-ID THRU W099-FIND-USER-EX.                 
013200     IF  NOT WS-USER-FOUND                                                
013300         MOVE "NOTFOUND  " TO RSL-STATUS                                  
013400         MOVE ZERO          TO RSL-KEY-ID                                 
013500         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
013600         GO TO B099-CREATE-ITEM-EX                                        
013700     END-IF.                                                              
013800     PERFORM W200-NEXT-ITEM-ID THRU W299-NEXT-ITEM-ID-EX.                 
013900     ADD 1 TO ITMT-COUNT.                                                 
014000     SET ITMT-IDX TO ITMT-COUNT.                                          
014100     MOVE RSL-KEY-ID       TO ITMT-ID(ITMT-IDX).                          
014200     MOVE TRN-TEXT-1       TO ITMT-NAME(ITMT-IDX).                        
014300     MOVE TRN-TEXT-2       TO ITMT-DESC(ITMT-IDX).                        
014400     MOVE TRN-FLAG         TO ITMT-AVAILABLE(ITMT-IDX).                   
014500     MOVE TRN-USER-ID      TO ITMT-OWNER-ID(ITMT-IDX).                    
014600     MOVE WS-ANSWER-REQ-ID TO ITMT-REQUEST-ID(ITMT-IDX).                  
014700     MOVE "OK        "     TO RSL-STATUS.                                 
014800     MOVE "ITEM CREATED"   TO RSL-MESSAGE.                                
014900 B099-CREATE-ITEM-EX.                                                     
015000     EXIT.                                                                
015100                                                                          
015200*----------------------------------------------------------------*        
015300* ITMUPD - OWNER ONLY - NON-OWNER TREATED AS NOTFOUND            *        
015400*----------------------------------------------------------------*        
015500 C000-UPDATE-ITEM.                                                        
015600     MOVE SPACES TO RSL-STATUS.                                           
015700     PERFORM W000-FIND-ITEM-BY-ID THRU W099-FIND-ITEM-EX.                 
015800     IF  NOT WS-FOUND                                                     
015900         MOVE "NOTFOUND  " TO RSL-STATUS                                  
016000         MOVE "ITEM NOT FOUND" TO RSL-MESSAGE                             
016100         GO TO C099-UPDATE-ITEM-EX                                        
016200     END-IF.                                                              
016300     IF  ITMT-OWNER-ID(WS-FOUND-IDX) NOT = TRN-USER-ID                    
016400         MOVE "NOTFOUND  " TO RSL-STATUS                                  
016500         MOVE "ITEM NOT FOUND" TO RSL-MESSAGE                             
016600         GO TO C099-UPDATE-ITEM-EX                                        
016700     END-IF.                                                              
016800     IF  TRN-TEXT-1 NOT = SPACES                                          
016900         MOVE TRN-TEXT-1 TO ITMT-NAME(WS-FOUND-IDX)                       
017000     END-IF.                                                              
017100     IF  TRN-TEXT-2 NOT = SPACES                                          
017200         MOVE TRN-TEXT-2 TO ITMT-DESC(WS-FOUND-IDX)                       
017300     END-IF.                                                              
017400     IF  TRN-FLAG = "Y" OR TRN-FLAG = "N"                                 
017500         MOVE TRN-FLAG TO ITMT-AVAILABLE(WS-FOUND-IDX)                    
017600     END-IF.                                                              
017700     MOVE "OK        " TO RSL-STATUS.                                     
017800     MOVE "ITEM UPDATED" TO RSL-MESSAGE.                                  
017900 C099-UPDATE-ITEM-EX.                                                     
018000     EXIT.                                                                
018100                                                                          
018200*----------------------------------------------------------------*        
018300* ITMSRCH - BLANK TEXT GIVES AN EMPTY OK RESULT, NOT INVALID     *        
018400*----------------------------------------------------------------*        
018500 D000-SEARCH-ITEMS.                                                       
018600     MOVE SPACES TO RSL-STATUS.                                           
018700     MOVE ZERO   TO RSL-KEY-ID.                                           
018800     MOVE TRN-TEXT-2 TO WS-SEARCH-TEXT.                                   
018900     IF  WS-SEARCH-TEXT = SPACES                                          
019000         MOVE "OK        " TO RSL-STATUS                                  
019100         MOVE "NO SEARCH TEXT - EMPTY RESULT" TO RSL-MESSAGE              
019200         GO TO D099-SEARCH-ITEMS-EX                                       
019300     END-IF.                                                              
019400     MOVE WS-SEARCH-TEXT TO WS-SEARCH-UPPER.                              
019500     INSPECT WS-SEARCH-UPPER CONVERTING                                   
019600             "abcdefghijklmnopqrstuvwxyz"                                 
019700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
019800     MOVE 1 TO WS-SEARCH-LEN.                                             
019900     MOVE "N" TO WS-SEARCH-TRIM-SW.                                       
020000     PERFORM W310-TRIM-SEARCH-TEXT THRU W310-TRIM-SEARCH-TEXT-EX          
020100        VARYING WS-SCAN-POS FROM 60 BY -1                                 
020200        UNTIL WS-SCAN-POS < 1 OR WS-SEARCH-TRIM-SW = "Y".                 
020300     IF  ITMT-COUNT > ZERO                                                
020400         PERFORM D010-SEARCH-ONE-ITEM THRU D010-SEARCH-ONE-ITEM-EX        
020500            VARYING WS-SCAN-IDX FROM 1 BY 1                               
020600            UNTIL WS-SCAN-IDX > ITMT-COUNT                                
020700     END-IF.                                                              
020800     MOVE "OK        " TO RSL-STATUS.                                     
020900     MOVE "ITEM SEARCH COMPLETE" TO RSL-MESSAGE.                          
021000 D099-SEARCH-ITEMS-EX.                                                    
021100     EXIT.                                                                
021200                                                                          
021300 D010-SEARCH-ONE-ITEM.                                                    
021400     IF  ITMT-AVAILABLE(WS-SCAN-IDX) NOT = "Y"                            
021500         GO TO D010-SEARCH-ONE-ITEM-EX                                    
021600     END-IF.                                                              
021700     MOVE ITMT-NAME(WS-SCAN-IDX) TO WS-NAME-UPPER.                        
021800     INSPECT WS-NAME-UPPER CONVERTING                                     
021900             "abcdefghijklmnopqrstuvwxyz"                                 
022000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
022100     MOVE ITMT-DESC(WS-SCAN-IDX) TO WS-DESC-UPPER.                        
022200     INSPECT WS-DESC-UPPER CONVERTING                                     
022300             "abcdefghijklmnopqrstuvwxyz"                                 
022400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
022500     MOVE "N" TO WS-MATCH-SW.                                             
022600     PERFORM W320-SCAN-NAME-FOR-MATCH                                     
022700        THRU W329-SCAN-NAME-FOR-MATCH-EX.                                 
022800     IF  NOT WS-TEXT-MATCHES                                              
022900         PERFORM W330-SCAN-DESC-FOR-MATCH                                 
023000            THRU W339-SCAN-DESC-FOR-MATCH-EX                              
023100     END-IF.                                                              
023200     IF  NOT WS-TEXT-MATCHES                                              
023300         GO TO D010-SEARCH-ONE-ITEM-EX                                    
023400     END-IF.                                                              
023500     MOVE ITMT-ID(WS-SCAN-IDX)        TO WS-RPT-ITM-ID.                   
023600     MOVE ITMT-NAME(WS-SCAN-IDX)      TO WS-RPT-ITM-NAME.                 
023700     MOVE ITMT-DESC(WS-SCAN-IDX)      TO WS-RPT-ITM-DESC.                 
023800     MOVE ITMT-AVAILABLE(WS-SCAN-IDX) TO WS-RPT-ITM-AVAIL.                
023900     ADD 1 TO RPT-LINE-COUNT.                                             
024000     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
024100     MOVE WS-REPORT-LINE TO RPT-LINE(RPT-LINE-IDX).                       
024200 D010-SEARCH-ONE-ITEM-EX.                                                 
024300     EXIT.                                                                
024400                                                                          
024500*----------------------------------------------------------------*        
024600* COMMON - TRIM TRAILING SPACES OFF THE UPPERCASED SEARCH TEXT   *        
024700*----------------------------------------------------------------*        
024800 W310-TRIM-SEARCH-TEXT.                                                   
024900     IF  WS-SEARCH-UPPER(WS-SCAN-POS:1) NOT = SPACE                       
025000         MOVE WS-SCAN-POS    TO WS-SEARCH-LEN                             
025100         MOVE "Y"            TO WS-SEARCH-TRIM-SW                         
025200     END-IF.                                                              
025300 W310-TRIM-SEARCH-TEXT-EX.                                                
025400     EXIT.                                                                
025500                                                                          
025600*----------------------------------------------------------------*        
025700* COMMON - CASE-INSENSITIVE SUBSTRING MATCH AGAINST ITEM NAME    *        
025800*----------------------------------------------------------------*        
025900 W320-SCAN-NAME-FOR-MATCH.                                                
026000     COMPUTE WS-MAX-START = 30 - WS-SEARCH-LEN + 1.                       
026100     IF  WS-MAX-START < 1                                                 
026200         GO TO W329-SCAN-NAME-FOR-MATCH-EX                                
026300     END-IF.                                                              
026400     PERFORM W321-CHECK-ONE-NAME-POS                                      
026500        THRU W321-CHECK-ONE-NAME-POS-EX                                   
026600        VARYING WS-SCAN-POS FROM 1 BY 1                                   
026700        UNTIL WS-SCAN-POS > WS-MAX-START OR WS-MATCH-SW = "Y".            
026800 W329-SCAN-NAME-FOR-MATCH-EX.                                             
026900     EXIT.                                                                
027000                                                                          
027100 W321-CHECK-ONE-NAME-POS.                                                 
027200     IF  WS-NAME-UPPER(WS-SCAN-POS:WS-SEARCH-LEN)                         
027300              = WS-SEARCH-UPPER(1:WS-SEARCH-LEN)                          
027400         MOVE "Y" TO WS-MATCH-SW                                          
027500     END-IF.                                                              
027600 W321-CHECK-ONE-NAME-POS-EX.                                              
027700     EXIT.                                                                
027800                                                                          
027900*----------------------------------------------------------------*        
028000* COMMON - CASE-INSENSITIVE SUBSTRING MATCH AGAINST ITEM DESC    *        
028100*----------------------------------------------------------------*        
028200 W330-SCAN-DESC-FOR-MATCH.                                                
028300     COMPUTE WS-MAX-START = 60 - WS-SEARCH-LEN + 1.                       
028400     IF  WS-MAX-START < 1                                                 
028500         GO TO W339-SCAN-DESC-FOR-MATCH-EX                                
028600     END-IF.                                                              
028700     PERFORM W331-CHECK-ONE-DESC-POS                                      
028800        THRU W331-CHECK-ONE-DESC-POS-EX                                   
028900        VARYING WS-SCAN-POS FROM 1 BY 1                                   
029000        UNTIL WS-SCAN-POS > WS-MAX-START OR WS-MATCH-SW = "Y".            
029100 W339-SCAN-DESC-FOR-MATCH-EX.                                             
029200     EXIT.                                                                
029300                                                                          
029400 W331-CHECK-ONE-DESC-POS.                                                 
029500     IF  WS-DESC-UPPER(WS-SCAN-POS:WS-SEARCH-LEN)                         
029600              = WS-SEARCH-UPPER(1:WS-SEARCH-LEN)                          
029700         MOVE "Y" TO WS-MATCH-SW                                          
029800     END-IF.                                                              
029900 W331-CHECK-ONE-DESC-POS-EX.                                              
030000     EXIT.                                                                
030100                                                                          
030200*----------------------------------------------------------------*        
030300* COMMON - BINARY SEARCH THE ITEM TABLE BY ID                    *        
030400*----------------------------------------------------------------*        
030500 W000-FIND-ITEM-BY-ID.                                                    
030600     MOVE "N" TO WS-FOUND-SW.                                             
030700     MOVE ZERO TO WS-FOUND-IDX.                                           
030800     SEARCH ALL ITMT-ENTRY                                                
030900         WHEN ITMT-ID(ITMT-IDX) = TRN-KEY-ID                              
031000             MOVE "Y" TO WS-FOUND-SW                                      
031100             SET WS-FOUND-IDX TO ITMT-IDX                                 
031200     END-SEARCH.                                                          
031300 W099-FIND-ITEM-EX.                                                       
031400     EXIT.                                                                
031500                                                                          
031600*----------------------------------------------------------------*        
031700* COMMON - BINARY SEARCH THE USER TABLE BY ID                    *        
031800*----------------------------------------------------------------*        
031900 W000-FIND-USER-BY-ID.                                                    
032000     MOVE "N" TO WS-USER-FOUND-SW.                                        
032100     MOVE ZERO TO WS-USER-IDX.                                            
032200     SEARCH ALL USRT-ENTRY                                                
032300         WHEN USRT-ID(USRT-IDX) = TRN-USER-ID                             
032400             MOVE "Y" TO WS-USER-FOUND-SW                                 
032500             SET WS-USER-IDX TO USRT-IDX                                  
032600     END-SEARCH.                                                          
032700 W099-FIND-USER-EX.                                                       
032800     EXIT.                                                                
032900                                                                          
033000*----------------------------------------------------------------*        
033100* COMMON - ASSIGN NEXT ITEM ID = HIGHEST EXISTING + 1            *        
033200*----------------------------------------------------------------*        
033300 W200-NEXT-ITEM-ID.                                                       
033400     MOVE ZERO TO RSL-KEY-ID.                                             
033500     IF  ITMT-COUNT > ZERO                                                
033600         PERFORM W210-CHECK-ONE-MAX THRU W210-CHECK-ONE-MAX-EX            
033700            VARYING WS-SCAN-IDX FROM 1 BY 1                               
033800            UNTIL WS-SCAN-IDX > ITMT-COUNT                                
033900     END-IF.                                                              
034000     ADD 1 TO RSL-KEY-ID.                                                 
034100 W299-NEXT-ITEM-ID-EX.                                                    
034200     EXIT.                                                                
034300                                                                          
034400 W210-CHECK-ONE-MAX.                                                      
034500     IF  ITMT-ID(WS-SCAN-IDX) > RSL-KEY-ID                                
034600         MOVE ITMT-ID(WS-SCAN-IDX) TO RSL-KEY-ID                          
034700     END-IF.                                                              
034800 W210-CHECK-ONE-MAX-EX.                                                   
034900     EXIT.                                                                
035000                                                                          
035100******************************************************************        
035200**************** END OF PROGRAM SOURCE - SHRITEM ****************         
035300******************************************************************        
