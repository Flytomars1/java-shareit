000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.     SHRENRC.                                                  
000300AUTHOR.         R L WREN.                                                 
000400INSTALLATION.   APPLICATION SYSTEMS - BATCH DEVELOPMENT.                  
000500DATE-WRITTEN.   02 APR 1994.                                              
000600DATE-COMPILED.                                                            
000700SECURITY.       BATCH.                                                    
000800*DESCRIPTION :  BUILDS THE FULL ITEM DISPLAY AND LOGS MEMBER              
000900*               FEEDBACK. CALLED BY SHRBATCH FOR ITMGET/ITMOWN/           
001000*               CMTADD. BUILDS THE ITEM VIEW BLOCK (LAST/NEXT             
001100*               APPROVED BOOKING PLUS THE COMMENT LIST) AND               
001200*               HANDLES NEW COMMENTS.                                     
001300*---------------------------------------------------------------*         
001400* HISTORY OF MODIFICATION:                                                
001500*=================================================================        
001600* SK0001 02/04/1994 RLW  - ORIGINAL PROGRAM - REQ 1004.                   
001700*-----------------------------------------------------------------        
001800* SK0011 14/09/1995 RLW  - REQ 1031 - LAST/NEXT BOOKING SHOWN ONLY        
001900*                          TO THE ITEM OWNER.                             
002000*-----------------------------------------------------------------        
002100* SK0019 08/06/1998 PTN  - Y2K REVIEW - ALL DATES ALREADY 14-DIGIT        
002200*                          CCYYMMDDHHMMSS. NO CHANGE REQUIRED.            
002300*-----------------------------------------------------------------        
002400* SK0024 30/01/2000 DKM  - REQ 1091 - OWNER INVENTORY (ITMOWN)            
002500*                          ADDED - SAME BLOCK LAYOUT AS ITMGET.           
002600*-----------------------------------------------------------------        
002700 EJECT                                                                    
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-AS400.                                              
003100 OBJECT-COMPUTER. IBM-AS400.                                              
003200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003300                  UPSI-0 IS UPSI-SWITCH-0                                 
003400                    ON  STATUS IS U0-ON                                   
003500                    OFF STATUS IS U0-OFF.                                 
003600                                                                          
003700 EJECT                                                                    
003800 DATA DIVISION.                                                           
003900 WORKING-STORAGE SECTION.                                                 
004000 01  FILLER                    PIC X(24) VALUE                            
004100     "** PROGRAM SHRENRC **".                                             
004200                                                                          
004300 77  WS-SCAN-IDX               PIC S9(08) COMP.                           
004400                                                                          
004500 01  WS-SUBSCRIPTS.                                                       
004600     05  WS-FOUND-IDX          PIC S9(08) COMP VALUE ZERO.                
004700     05  WS-ITEM-IDX           PIC S9(08) COMP VALUE ZERO.                
004800     05  WS-LAST-IDX           PIC S9(08) COMP VALUE ZERO.                
004900     05  WS-NEXT-IDX           PIC S9(08) COMP VALUE ZERO.                
005000                                                                          
005100 01  WS-SWITCHES.                                                         
005200     05  WS-FOUND-SW           PIC X(01) VALUE "N".                       
005300         88  WS-FOUND                    VALUE "Y".                       
005400     05  WS-OWNER-VIEW-SW      PIC X(01) VALUE "N".                       
005500     05  WS-ELIGIBLE-SW        PIC X(01) VALUE "N".                       
005600                                                                          
005700 01  WS-ACTING-ID              PIC 9(06) VALUE ZERO.                      
005800 01  WS-LAST-END               PIC 9(14) VALUE ZERO.                      
005900 01  WS-NEXT-START             PIC 9(14) VALUE ZERO.                      
006000                                                                          
006100 01  WS-REPORT-LINE.                                                      
006200     05  WS-RPT-ID             PIC ZZZZZ9.                                
006300     05  FILLER                PIC X(02) VALUE SPACES.                    
006400     05  WS-RPT-NAME           PIC X(30).                                 
006500     05  FILLER                PIC X(02) VALUE SPACES.                    
006600     05  WS-RPT-DESC           PIC X(60).                                 
006700     05  FILLER                PIC X(02) VALUE SPACES.                    
006800     05  WS-RPT-AVAIL          PIC X(01).                                 
006900     05  FILLER                PIC X(29) VALUE SPACES.                    
007000                                                                          
007100 01  WS-REPORT-LAST-LINE.                                                 
007200     05  WS-RPT-LB-TAG         PIC X(06) VALUE "LAST: ".                  
007300     05  WS-RPT-LB-ID          PIC ZZZZZ9.                                
007400     05  FILLER                PIC X(02) VALUE SPACES.                    
007500     05  WS-RPT-LB-BOOKER      PIC ZZZZZ9.                                
007600     05  FILLER                PIC X(02) VALUE SPACES.                    
007700     05  WS-RPT-LB-START       PIC 9(14).                                 
007800     05  FILLER                PIC X(02) VALUE SPACES.                    
007900     05  WS-RPT-LB-END         PIC 9(14).                                 
008000     05  FILLER                PIC X(80) VALUE SPACES.                    
008100                                                                          
008200 01  WS-REPORT-NEXT-LINE.                                                 
008300     05  WS-RPT-NB-TAG         PIC X(06) VALUE "NEXT: ".                  
008400     05  WS-RPT-NB-ID          PIC ZZZZZ9.                                
008500     05  FILLER                PIC X(02) VALUE SPACES.                    
008600     05  WS-RPT-NB-BOOKER      PIC ZZZZZ9.                                
008700     05  FILLER                PIC X(02) VALUE SPACES.                    
008800     05  WS-RPT-NB-START       PIC 9(14).                                 
008900     05  FILLER                PIC X(02) VALUE SPACES.                    
009000     05  WS-RPT-NB-END         PIC 9(14).                                 
009100     05  FILLER                PIC X(80) VALUE SPACES.                    
009200                                                                          
009300 01  WS-REPORT-COMMENT-LINE.                                              
009400     05  WS-RPT-CMT-ID         PIC ZZZZZ9.                                
009500     05  FILLER                PIC X(02) VALUE SPACES.                    
009600     05  WS-RPT-CMT-AUTHOR     PIC X(30).                                 
009700     05  FILLER                PIC X(02) VALUE SPACES.                    
009800     05  WS-RPT-CMT-CREATED    PIC 9(14).                                 
009900     05  FILLER                PIC X(02) VALUE SPACES.                    
010000     05  WS-RPT-CMT-TEXT       PIC X(60).                                 
010100     05  FILLER                PIC X(16) VALUE SPACES.                    
010200                                                                          
010300 EJECT                                                                    
010400 LINKAGE SECTION.                                                         
010500 COPY SHRPARM.                                                            
010600 COPY SHRITMT.                                                            
010700 COPY SHRBKGT.                                                            
010800 COPY SHRCMTT.                                                            
010900 COPY SHRUSRT.                                                            
011000 COPY SHRTRN.                                                             
011100 COPY SHRRSL.                                                             
011200 COPY SHRRPT.                                                             
011300                                                                          
011400 EJECT                                                                    
011500 PROCEDURE DIVISION USING WK-SHRPARM                                      
011600                          ITEM-TABLE                                      
011700                          BOOKING-TABLE                                   
011800                          COMMENT-TABLE                                   
011900                          USER-TABLE                                      
012000                          TRANSACTION-RECORD                              
012100                          RESULT-RECORD                                   
012200                          RPT-STAGING-TABLE.                              
012300 A000-PROCESS-CALLED-ROUTINE.                                             
012400     MOVE TRN-CODE   TO RSL-CODE.                                         
012500     MOVE TRN-KEY-ID TO RSL-KEY-ID.                                       
012600     EVALUATE TRN-CODE                                                    
012700         WHEN "ITMGET"                                                    
012800             PERFORM B000-ITEM-VIEW THRU B099-ITEM-VIEW-EX                
012900         WHEN "ITMOWN"                                                    
013000             PERFORM C000-OWNER-INVENTORY                                 
013100                THRU C099-OWNER-INVENTORY-EX                              
013200         WHEN "CMTADD"                                                    
013300             PERFORM D000-ADD-COMMENT THRU D099-ADD-COMMENT-EX            
013400     END-EVALUATE.                                                        
013500 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013600     EXIT PROGRAM.                                                        
013700                                                                          
013800*----------------------------------------------------------------*        
013900* ITMGET - SINGLE ITEM VIEW, OWNER SEES LAST/NEXT BOOKING        *        
014000*----------------------------------------------------------------*        
014100 B000-ITEM-VIEW.                                                          
014200     MOVE SPACES TO RSL-STATUS.                                           
014300     MOVE ZERO TO RSL-KEY-ID.                                             
014400     PERFORM W030-FIND-ITEM-BY-TRNKEY THRU W039-FIND-ITEM-EX.             
014500     IF  NOT WS-FOUND                                                     
014600         MOVE "NOTFOUND  " TO RSL-STATUS                                  
014700         MOVE "ITEM NOT FOUND" TO RSL-MESSAGE                             
014800         GO TO B099-ITEM-VIEW-EX                                          
014900     END-IF.                                                              
015000     MOVE WS-FOUND-IDX TO WS-ITEM-IDX.                                    
015100     MOVE "N" TO WS-OWNER-VIEW-SW.                                        
015200     IF  ITMT-OWNER-ID(WS-ITEM-IDX) = TRN-USER-ID                         
015300         MOVE "Y" TO WS-OWNER-VIEW-SW                                     
015400     END-IF.                                                              
015500     PERFORM W800-EMIT-ITEM-BLOCK THRU W899-EMIT-ITEM-BLOCK-EX.           
015600     MOVE "OK        " TO RSL-STATUS.                                     
015700     MOVE "ITEM VIEW PRODUCED" TO RSL-MESSAGE.                            
015800 B099-ITEM-VIEW-EX.                                                       
015900     EXIT.                                                                
016000                                                                          
016100*----------------------------------------------------------------*        
016200* ITMOWN - EVERY ITEM OWNED BY THE ACTING USER                   *        
016300*----------------------------------------------------------------*        
016400 C000-OWNER-INVENTORY.                                                    
016500     MOVE SPACES TO RSL-STATUS.                                           
016600     MOVE ZERO TO RSL-KEY-ID.                                             
016700     MOVE "Y" TO WS-OWNER-VIEW-SW.                                        
016800     IF  ITMT-COUNT > ZERO                                                
016900         PERFORM C010-EMIT-ONE-OWNED-ITEM                                 
017000            THRU C019-EMIT-ONE-OWNED-ITEM-EX                              
017100            VARYING WS-ITEM-IDX FROM 1 BY 1                               
017200            UNTIL WS-ITEM-IDX > ITMT-COUNT                                
017300     END-IF.                                                              
017400     MOVE "OK        " TO RSL-STATUS.                                     
017500     MOVE "OWNER INVENTORY PRODUCED" TO RSL-MESSAGE.                      
017600 C099-OWNER-INVENTORY-EX.                                                 
017700     EXIT.                                                                
017800                                                                          
017900 C010-EMIT-ONE-OWNED-ITEM.                                                
018000     IF  ITMT-OWNER-ID(WS-ITEM-IDX) = TRN-USER-ID                         
018100         PERFORM W800-EMIT-ITEM-BLOCK THRU W899-EMIT-ITEM-BLOCK-EX        
018200     END-IF.                                                              
018300 C019-EMIT-ONE-OWNED-ITEM-EX.                                             
018400     EXIT.                                                                
018500                                                                          
018600*----------------------------------------------------------------*        
018700* CMTADD - TEXT, ITEM AND A COMPLETED APPROVED BOOKING REQUIRED  *        
018800*----------------------------------------------------------------*        
018900 D000-ADD-COMMENT.                                                        
019000     MOVE SPACES TO RSL-STATUS.                                           
019100     MOVE ZERO TO RSL-KEY-ID.                                             
019200     IF  TRN-TEXT-2 = SPACES                                              
019300         MOVE "INVALID   " TO RSL-STATUS                                  
019400         MOVE "COMMENT TEXT IS REQUIRED" TO RSL-MESSAGE                   
019500         GO TO D099-ADD-COMMENT-EX                                        
019600     END-IF.                                                              
019700     PERFORM W030-FIND-ITEM-BY-TRNKEY THRU W039-FIND-ITEM-EX.             
019800     IF  NOT WS-FOUND                                                     
019900         MOVE "NOTFOUND  " TO RSL-STATUS                                  
020000         MOVE "ITEM NOT FOUND" TO RSL-MESSAGE                             
020100         GO TO D099-ADD-COMMENT-EX                                        
020200     END-IF.                                                              
020300     PERFORM W500-CHECK-ELIGIBLE-BOOKING                                  
020400        THRU W509-CHECK-ELIGIBLE-BOOKING-EX.                              
020500     IF  WS-ELIGIBLE-SW NOT = "Y"                                         
020600         MOVE "INVALID   " TO RSL-STATUS                                  
020700         MOVE "HAS NOT BOOKED OR BOOKING NOT FINISHED"                    
020800                 TO RSL-MESSAGE                                           
020900         GO TO D099-ADD-COMMENT-EX                                        
021000     END-IF.                                                              
021100     PERFORM W200-NEXT-COMMENT-ID THRU W299-NEXT-COMMENT-ID-EX.           
021200     ADD 1 TO CMTT-COUNT.                                                 
021300     SET CMTT-IDX TO CMTT-COUNT.                                          
021400     MOVE RSL-KEY-ID  TO CMTT-ID(CMTT-IDX).                               
021500     MOVE TRN-KEY-ID  TO CMTT-ITEM-ID(CMTT-IDX).                          
021600     MOVE TRN-USER-ID TO CMTT-AUTHOR-ID(CMTT-IDX).                        
021700     MOVE TRN-TEXT-2  TO CMTT-TEXT(CMTT-IDX).                             
021800     MOVE WK-P-NOW    TO CMTT-CREATED(CMTT-IDX).                          
021900     PERFORM W020-FIND-USER-BY-ACTING THRU W029-FIND-USER-EX.             
022000     MOVE "OK        " TO RSL-STATUS.                                     
022100     MOVE SPACES TO RSL-MESSAGE.                                          
022200     IF  WS-FOUND                                                         
022300         STRING "COMMENT ADDED BY " DELIMITED BY SIZE                     
022400                 USRT-NAME(WS-FOUND-IDX) DELIMITED BY SIZE                
022500                 INTO RSL-MESSAGE                                         
022600     ELSE                                                                 
022700         MOVE "COMMENT ADDED" TO RSL-MESSAGE                              
022800     END-IF.                                                              
022900 D099-ADD-COMMENT-EX.                                                     
023000     EXIT.                                                                
023100                                                                          
023200*----------------------------------------------------------------*        
023300* COMMON - BINARY SEARCH THE ITEM TABLE BY THE TRANSACTION KEY   *        
023400*----------------------------------------------------------------*        
023500 W030-FIND-ITEM-BY-TRNKEY.                                                
023600     MOVE "N" TO WS-FOUND-SW.                                             
023700     MOVE ZERO TO WS-FOUND-IDX.                                           
023800     SEARCH ALL ITMT-ENTRY                                                
023900         WHEN ITMT-ID(ITMT-IDX) = TRN-KEY-ID                              
024000             MOVE "Y" TO WS-FOUND-SW                                      
024100             SET WS-FOUND-IDX TO ITMT-IDX                                 
024200     END-SEARCH.                                                          
024300 W039-FIND-ITEM-EX.                                                       
024400     EXIT.                                                                
024500                                                                          
024600*----------------------------------------------------------------*        
024700* COMMON - BINARY SEARCH THE USER TABLE BY THE ACTING USER       *        
024800*----------------------------------------------------------------*        
024900 W020-FIND-USER-BY-ACTING.                                                
025000     MOVE "N" TO WS-FOUND-SW.                                             
025100     MOVE ZERO TO WS-FOUND-IDX.                                           
025200     SEARCH ALL USRT-ENTRY                                                
025300         WHEN USRT-ID(USRT-IDX) = TRN-USER-ID                             
025400             MOVE "Y" TO WS-FOUND-SW                                      
025500             SET WS-FOUND-IDX TO USRT-IDX                                 
025600     END-SEARCH.                                                          
025700 W029-FIND-USER-EX.                                                       
025800     EXIT.                                                                
025900                                                                          
026000*----------------------------------------------------------------*        
026100* COMMON - ASSIGN NEXT COMMENT ID = HIGHEST EXISTING + 1         *        
026200*----------------------------------------------------------------*        
026300 W200-NEXT-COMMENT-ID.                                                    
026400     MOVE ZERO TO RSL-KEY-ID.                                             
026500     IF  CMTT-COUNT > ZERO                                                
026600         PERFORM W210-CHECK-ONE-MAX THRU W219-CHECK-ONE-MAX-EX            
026700            VARYING WS-SCAN-IDX FROM 1 BY 1                               
026800            UNTIL WS-SCAN-IDX > CMTT-COUNT                                
026900     END-IF.                                                              
027000     ADD 1 TO RSL-KEY-ID.                                                 
027100 W299-NEXT-COMMENT-ID-EX.                                                 
027200     EXIT.                                                                
027300                                                                          
027400 W210-CHECK-ONE-MAX.                                                      
027500     IF  CMTT-ID(WS-SCAN-IDX) > RSL-KEY-ID                                
027600         MOVE CMTT-ID(WS-SCAN-IDX) TO RSL-KEY-ID                          
027700     END-IF.                                                              
027800 W219-CHECK-ONE-MAX-EX.                                                   
027900     EXIT.                                                                
028000                                                                          
028100*----------------------------------------------------------------*        
028200* COMMON - DOES THE ACTING USER HAVE A FINISHED APPROVED BOOKING *        
028300* OF THE TARGET ITEM ?  (END BEFORE WK-P-NOW)                    *        
028400*----------------------------------------------------------------*        
028500 W500-CHECK-ELIGIBLE-BOOKING.                                             
028600     MOVE "N" TO WS-ELIGIBLE-SW.                                          
028700     IF  BKGT-COUNT > ZERO                                                
028800         PERFORM W510-CHECK-ONE-BOOKING                                   
028900            THRU W519-CHECK-ONE-BOOKING-EX                                
029000            VARYING WS-SCAN-IDX FROM 1 BY 1                               
029100            UNTIL WS-SCAN-IDX > BKGT-COUNT                                
029200            OR WS-ELIGIBLE-SW = "Y"                                       
029300     END-IF.                                                              
029400 W509-CHECK-ELIGIBLE-BOOKING-EX.                                          
029500     EXIT.                                                                
029600                                                                          
029700 W510-CHECK-ONE-BOOKING.                                                  
029800     IF  BKGT-ITEM-ID(WS-SCAN-IDX)   = TRN-KEY-ID                         
029900     AND BKGT-BOOKER-ID(WS-SCAN-IDX) = TRN-USER-ID                        
030000     AND BKGT-APPROVED(WS-SCAN-IDX)                                       
030100     AND BKGT-END(WS-SCAN-IDX) < WK-P-NOW                                 
030200         MOVE "Y" TO WS-ELIGIBLE-SW                                       
030300     END-IF.                                                              
030400 W519-CHECK-ONE-BOOKING-EX.                                               
030500     EXIT.                                                                
030600                                                                          
030700*----------------------------------------------------------------*        
030800* COMMON - FIND THE OWNER'S LAST AND NEXT APPROVED BOOKING       *        
030900*----------------------------------------------------------------*        
031000 W600-FIND-LAST-AND-NEXT.                                                 
031100     MOVE ZERO TO WS-LAST-IDX.                                            
031200     MOVE ZERO TO WS-NEXT-IDX.                                            
031300     MOVE ZERO TO WS-LAST-END.                                            
031400     MOVE ZERO TO WS-NEXT-START.                                          
031500     IF  BKGT-COUNT > ZERO                                                
031600         PERFORM W610-CHECK-ONE-FOR-LAST-NEXT                             
031700            THRU W619-CHECK-ONE-FOR-LAST-NEXT-EX                          
031800            VARYING WS-SCAN-IDX FROM 1 BY 1                               
031900            UNTIL WS-SCAN-IDX > BKGT-COUNT                                
032000     END-IF.                                                              
032100 W609-FIND-LAST-AND-NEXT-EX.                                              
032200     EXIT.                                                                
032300                                                                          
032400 W610-CHECK-ONE-FOR-LAST-NEXT.                                            
032500     IF  BKGT-ITEM-ID(WS-SCAN-IDX) NOT = ITMT-ID(WS-ITEM-IDX)             
032600     OR  NOT BKGT-APPROVED(WS-SCAN-IDX)                                   
032700         GO TO W619-CHECK-ONE-FOR-LAST-NEXT-EX                            
032800     END-IF.                                                              
032900     IF  BKGT-END(WS-SCAN-IDX) < WK-P-NOW                                 
033000     AND BKGT-END(WS-SCAN-IDX) > WS-LAST-END                              
033100         MOVE WS-SCAN-IDX    TO WS-LAST-IDX                               
033200         MOVE BKGT-END(WS-SCAN-IDX) TO WS-LAST-END                        
033300     END-IF.                                                              
033400     IF  BKGT-START(WS-SCAN-IDX) > WK-P-NOW                               
033500     AND (WS-NEXT-IDX = ZERO                                              
033600          OR BKGT-START(WS-SCAN-IDX) < WS-NEXT-START)                     
033700         MOVE WS-SCAN-IDX    TO WS-NEXT-IDX                               
033800         MOVE BKGT-START(WS-SCAN-IDX) TO WS-NEXT-START                    
033900     END-IF.                                                              
034000 W619-CHECK-ONE-FOR-LAST-NEXT-EX.                                         
034100     EXIT.                                                                
034200                                                                          
034300*----------------------------------------------------------------*        
034400* COMMON - STAGE THE ITEM LINE, LAST/NEXT LINES AND COMMENT LIST *        
034500*----------------------------------------------------------------*        
034600 W800-EMIT-ITEM-BLOCK.                                                    
034700     MOVE ITMT-ID(WS-ITEM-IDX)   TO WS-RPT-ID.                            
034800     MOVE ITMT-NAME(WS-ITEM-IDX) TO WS-RPT-NAME.                          
034900     MOVE ITMT-DESC(WS-ITEM-IDX) TO WS-RPT-DESC.                          
035000     MOVE ITMT-AVAILABLE(WS-ITEM-IDX) TO WS-RPT-AVAIL.                    
035100     ADD 1 TO RPT-LINE-COUNT.                                             
035200     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
035300     MOVE WS-REPORT-LINE TO RPT-LINE(RPT-LINE-IDX).                       
035400     IF  WS-OWNER-VIEW-SW = "Y"                                           
035500         PERFORM W600-FIND-LAST-AND-NEXT                                  
035600            THRU W609-FIND-LAST-AND-NEXT-EX                               
035700         PERFORM W810-EMIT-LAST-LINE THRU W819-EMIT-LAST-LINE-EX          
035800         PERFORM W820-EMIT-NEXT-LINE THRU W829-EMIT-NEXT-LINE-EX          
035900     END-IF.                                                              
036000     PERFORM W830-EMIT-COMMENT-LINES                                      
036100        THRU W839-EMIT-COMMENT-LINES-EX.                                  
036200 W899-EMIT-ITEM-BLOCK-EX.                                                 
036300     EXIT.                                                                
036400                                                                          
036500 W810-EMIT-LAST-LINE.                                                     
036600     MOVE SPACES TO WS-REPORT-LAST-LINE.                                  
036700     MOVE "LAST: " TO WS-RPT-LB-TAG.                                      
036800     IF  WS-LAST-IDX NOT = ZERO                                           
036900         MOVE BKGT-ID(WS-LAST-IDX)        TO WS-RPT-LB-ID                 
037000         MOVE BKGT-BOOKER-ID(WS-LAST-IDX) TO WS-RPT-LB-BOOKER             
037100         MOVE BKGT-START(WS-LAST-IDX)     TO WS-RPT-LB-START              
037200         MOVE BKGT-END(WS-LAST-IDX)       TO WS-RPT-LB-END                
037300     END-IF.                                                              
037400     ADD 1 TO RPT-LINE-COUNT.                                             
037500     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
037600     MOVE WS-REPORT-LAST-LINE TO RPT-LINE(RPT-LINE-IDX).                  
037700 W819-EMIT-LAST-LINE-EX.                                                  
037800     EXIT.                                                                
037900                                                                          
038000 W820-EMIT-NEXT-LINE.                                                     
038100     MOVE SPACES TO WS-REPORT-NEXT-LINE.                                  
038200     MOVE "NEXT: " TO WS-RPT-NB-TAG.                                      
038300     IF  WS-NEXT-IDX NOT = ZERO                                           
038400         MOVE BKGT-ID(WS-NEXT-IDX)        TO WS-RPT-NB-ID                 
038500         MOVE BKGT-BOOKER-ID(WS-NEXT-IDX) TO WS-RPT-NB-BOOKER             
038600         MOVE BKGT-START(WS-NEXT-IDX)     TO WS-RPT-NB-START              
038700         MOVE BKGT-END(WS-NEXT-IDX)       TO WS-RPT-NB-END                
038800     END-IF.                                                              
038900     ADD 1 TO RPT-LINE-COUNT.                                             
039000     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
039100     MOVE WS-REPORT-NEXT-LINE TO RPT-LINE(RPT-LINE-IDX).                  
039200 W829-EMIT-NEXT-LINE-EX.                                                  
039300     EXIT.                                                                
039400                                                                          
039500*----------------------------------------------------------------*        
039600* COMMON - ONE LINE PER COMMENT, IN COMMENT ID ORDER             *        
039700*----------------------------------------------------------------*        
039800 W830-EMIT-COMMENT-LINES.                                                 
039900     IF  CMTT-COUNT > ZERO                                                
040000         PERFORM W840-EMIT-ONE-COMMENT                                    
040100            THRU W849-EMIT-ONE-COMMENT-EX                                 
040200            VARYING WS-SCAN-IDX FROM 1 BY 1                               
040300            UNTIL WS-SCAN-IDX > CMTT-COUNT                                
040400     END-IF.                                                              
040500 W839-EMIT-COMMENT-LINES-EX.                                              
040600     EXIT.                                                                
040700                                                                          
040800 W840-EMIT-ONE-COMMENT.                                                   
040900     IF  CMTT-ITEM-ID(WS-SCAN-IDX) NOT = ITMT-ID(WS-ITEM-IDX)             
041000         GO TO W849-EMIT-ONE-COMMENT-EX                                   
041100     END-IF.                                                              
041200     MOVE CMTT-ID(WS-SCAN-IDX)      TO WS-RPT-CMT-ID.                     
041300     MOVE SPACES                    TO WS-RPT-CMT-AUTHOR.                 
041400     SEARCH ALL USRT-ENTRY                                                
041500         WHEN USRT-ID(USRT-IDX) = CMTT-AUTHOR-ID(WS-SCAN-IDX)             
041600             MOVE USRT-NAME(USRT-IDX) TO WS-RPT-CMT-AUTHOR                
041700     END-SEARCH.                                                          
041800     MOVE CMTT-CREATED(WS-SCAN-IDX) TO WS-RPT-CMT-CREATED.                
041900     MOVE CMTT-TEXT(WS-SCAN-IDX)    TO WS-RPT-CMT-TEXT.                   
042000     ADD 1 TO RPT-LINE-COUNT.                                             
042100     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
042200     MOVE WS-REPORT-COMMENT-LINE TO RPT-LINE(RPT-LINE-IDX).               
042300 W849-EMIT-ONE-COMMENT-EX.                                                
042400     EXIT.                                                                
042500                                                                          
042600******************************************************************        
042700**************** END OF PROGRAM SOURCE - SHRENRC ****************         
042800******************************************************************        
