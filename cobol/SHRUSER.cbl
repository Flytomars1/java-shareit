000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.     SHRUSER.                                                  
000300AUTHOR.         R L WREN.                                                 
000400INSTALLATION.   APPLICATION SYSTEMS - BATCH DEVELOPMENT.                  
000500DATE-WRITTEN.   15 MAR 1994.                                              
000600DATE-COMPILED.                                                            
000700SECURITY.       BATCH.                                                    
000800*DESCRIPTION :  KEEPS THE MEMBER ROSTER CURRENT. CALLED BY                
000900*               SHRBATCH FOR USRCRE/USRUPD/USRDEL/USRGET/USRALL.          
001000*               VALIDATES THE E-MAIL SHAPE AND REGISTRY-WIDE              
001100*               UNIQUENESS, HOLDS THE CREATE/UPDATE/DELETE RULES          
001200*               FOR THE USER TABLE.                                       
001300*---------------------------------------------------------------*         
001400* HISTORY OF MODIFICATION:                                                
001500*=================================================================        
001600* SU0001 15/03/1994 RLW  - ORIGINAL PROGRAM - REQ 1001.                   
001700*-----------------------------------------------------------------        
001800* SU0011 08/06/1998 PTN  - Y2K REVIEW - NO DATE FIELDS HELD IN            
001900*                          THIS PROGRAM. NO CHANGE NEEDED.                
002000*-----------------------------------------------------------------        
002100* SU0019 22/02/2000 RLW  - REQ 1086 - TIGHTEN THE E-MAIL FORMAT           
002200*                          CHECK TO REQUIRE A 2-LETTER MINIMUM            
002300*                          FINAL LABEL AFTER THE LAST DOT.                
002400*-----------------------------------------------------------------        
002500* SU0024 14/07/2001 DKM  - REQ 1105 - DUPLICATE E-MAIL ON CREATE          
002600*                          OR UPDATE NOW RETURNS CONFLICT, NOT            
002700*                          INVALID, TO MATCH THE NEW STATUS SET.          
002800*-----------------------------------------------------------------        
002900 EJECT                                                                    
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-AS400.                                              
003300 OBJECT-COMPUTER. IBM-AS400.                                              
003400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003500                  UPSI-0 IS UPSI-SWITCH-0                                 
003600                    ON  STATUS IS U0-ON                                   
003700                    OFF STATUS IS U0-OFF.                                 
003800                                                                          
003900 EJECT                                                                    
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200 01  FILLER                    PIC X(24) VALUE                            
004300     "** PROGRAM SHRUSER **".                                             
004400                                                                          
004500 77  WS-SCAN-IDX               PIC S9(08) COMP.                           
004600                                                                          
004700 01  WS-SUBSCRIPTS.                                                       
004800     05  WS-FOUND-IDX          PIC S9(08) COMP VALUE ZERO.                
004900                                                                          
005000 01  WS-SWITCHES.                                                         
005100     05  WS-FOUND-SW           PIC X(01) VALUE "N".                       
005200         88  WS-FOUND                    VALUE "Y".                       
005300     05  WS-DUP-SW             PIC X(01) VALUE "N".                       
005400         88  WS-DUPLICATE                VALUE "Y".                       
005500     05  WS-VALID-SW           PIC X(01) VALUE "N".                       
005600         88  WS-EMAIL-VALID              VALUE "Y".                       
005700     05  WS-BAD-CHAR-SW        PIC X(01) VALUE "N".                       
005800                                                                          
005900 01  WS-EMAIL-WORK.                                                       
006000     05  WS-EMAIL-TRIMMED      PIC X(40) VALUE SPACES.                    
006100     05  WS-AT-POS             PIC S9(04) COMP VALUE ZERO.                
006200     05  WS-LAST-DOT-POS       PIC S9(04) COMP VALUE ZERO.                
006300     05  WS-LOCAL-LEN          PIC S9(04) COMP VALUE ZERO.                
006400     05  WS-DOMAIN-LEN         PIC S9(04) COMP VALUE ZERO.                
006500     05  WS-LABEL-LEN          PIC S9(04) COMP VALUE ZERO.                
006600     05  WS-LABEL-END-POS      PIC S9(04) COMP VALUE ZERO.                
006700     05  WS-ONE-CHAR           PIC X(01).                                 
006800     05  WS-ONE-CHAR-R REDEFINES WS-ONE-CHAR.                             
006900         10  WS-ONE-CHAR-NUM       PIC 9(01).                             
007000     05  WS-AT-COUNT           PIC S9(04) COMP VALUE ZERO.                
007100                                                                          
007200 01  WS-REPORT-LINE.                                                      
007300     05  WS-RPT-USR-ID         PIC ZZZZZ9.                                
007400     05  FILLER                PIC X(02) VALUE SPACES.                    
007500     05  WS-RPT-USR-NAME       PIC X(30).                                 
007600     05  FILLER                PIC X(02) VALUE SPACES.                    
007700     05  WS-RPT-USR-EMAIL      PIC X(40).                                 
007800     05  FILLER                PIC X(52) VALUE SPACES.                    
007900                                                                          
008000 EJECT                                                                    
008100 LINKAGE SECTION.                                                         
008200 COPY SHRPARM.                                                            
008300 COPY SHRUSRT.                                                            
008400 COPY SHRTRN.                                                             
008500 COPY SHRRSL.                                                             
008600 COPY SHRRPT.                                                             
008700                                                                          
008800 EJECT                                                                    
008900 PROCEDURE DIVISION USING WK-SHRPARM                                      
009000                          USER-TABLE                                      
009100                          TRANSACTION-RECORD                              
009200                          RESULT-RECORD                                   
009300                          RPT-STAGING-TABLE.                              
009400 A000-PROCESS-CALLED-ROUTINE.                                             
009500     MOVE TRN-CODE   TO RSL-CODE.                                         
009600     MOVE TRN-KEY-ID TO RSL-KEY-ID.                                       
009700     EVALUATE TRN-CODE                                                    
009800         WHEN "USRCRE"                                                    
009900             PERFORM B000-CREATE-USER THRU B099-CREATE-USER-EX            
010000         WHEN "USRUPD"                                                    
010100             PERFORM C000-UPDATE-USER THRU C099-UPDATE-USER-EX            
010200         WHEN "USRDEL"                                                    
010300             PERFORM D000-DELETE-USER THRU D099-DELETE-USER-EX            
010400         WHEN "USRGET"                                                    
010500             PERFORM E000-GET-USER THRU E099-GET-USER-EX                  
010600         WHEN "USRALL"                                                    
010700             PERFORM F000-LIST-ALL-USERS                                  
010800                THRU F099-LIST-ALL-USERS-EX                               
010900     END-EVALUATE.                                                        
011000 A099-PROCESS-CALLED-ROUTINE-EX.                                          
011100     EXIT PROGRAM.                                                        
011200                                                                          
011300*----------------------------------------------------------------*        
011400* USRCRE - VALIDATE E-MAIL SHAPE, CHECK UNIQUENESS, ASSIGN ID    *        
011500*----------------------------------------------------------------*        
011600 B000-CREATE-USER.                                                        
011700     MOVE SPACES TO RSL-STATUS.                                           
011800     MOVE TRN-EMAIL TO WS-EMAIL-TRIMMED.                                  
011900     PERFORM W100-VALIDATE-EMAIL-SHAPE                                    
012000        THRU W199-VALIDATE-EMAIL-EX.                                      
012100     IF  NOT WS-EMAIL-VALID                                               
012200         MOVE "INVALID   "      TO RSL-STATUS                             
012300         MOVE ZERO              TO RSL-KEY-ID                             
012400         MOVE "E-MAIL FORMAT IS INVALID" TO RSL-MESSAGE                   
012500         GO TO B099-CREATE-USER-EX                                        
012600     END-IF.                                                              
012700     PERFORM W050-CHECK-DUPLICATE-EMAIL                                   
012800        THRU W059-CHECK-DUPLICATE-EMAIL-EX.                               
012900     IF  WS-DUPLICATE                                                     
013000         MOVE "CONFLICT  "     TO RSL-STATUS                              
013100         MOVE ZERO             TO RSL-KEY-ID                              
013200         MOVE "E-MAIL ALREADY REGISTERED" TO RSL-MESSAGE                  
013300         GO TO B099-CREATE-USER-EX                                        
013400     END-IF.                                                              
013500     PERFORM W200-NEXT-USER-ID THRU W299-NEXT-USER-ID-EX.                 
013600     ADD 1 TO USRT-COUNT.                                                 
013700     SET USRT-IDX TO USRT-COUNT.                                          
013800     MOVE RSL-KEY-ID                 TO USRT-ID(USRT-IDX).                
013900     MOVE TRN-TEXT-1                 TO USRT-NAME(USRT-IDX).              
014000     MOVE WS-EMAIL-TRIMMED           TO USRT-EMAIL(USRT-IDX).             
014100     MOVE "OK        "    TO RSL-STATUS.                                  
014200     MOVE "USER CREATED"  TO RSL-MESSAGE.                                 
014300 B099-CREATE-USER-EX.                                                     
014400     EXIT.                                                                
014500                                                                          
014600*----------------------------------------------------------------*        
014700* USRUPD - PARTIAL UPDATE - NAME AND/OR E-MAIL                   *        
014800*----------------------------------------------------------------*        
014900 C000-UPDATE-USER.                                                        
015000     MOVE SPACES TO RSL-STATUS.                                           
015100     PERFORM W000-FIND-USER-BY-ID THRU W099-FIND-USER-EX.                 
015200     IF  NOT WS-FOUND                                                     
015300         MOVE "NOTFOUND  " TO RSL-STATUS                                  
015400         MOVE "USER NOT FOUND" TO RSL-MESSAGE                             
015500         GO TO C099-UPDATE-USER-EX                                        
015600     END-IF.                                                              
015700     IF  TRN-TEXT-1 NOT = SPACES                                          
015800         MOVE TRN-TEXT-1 TO USRT-NAME(WS-FOUND-IDX)                       
015900     END-IF.                                                              
016000     IF  TRN-TEXT-2 = SPACES                                              
016100         GO TO C050-UPDATE-USER-ACCEPT                                    
016200     END-IF.                                                              
016300     MOVE TRN-EMAIL TO WS-EMAIL-TRIMMED.                                  
016400     PERFORM W100-VALIDATE-EMAIL-SHAPE                                    
016500        THRU W199-VALIDATE-EMAIL-EX.                                      
016600     IF  WS-EMAIL-TRIMMED = SPACES OR NOT WS-EMAIL-VALID                  
016700         MOVE "INVALID   " TO RSL-STATUS                                  
016800         MOVE "E-MAIL FORMAT IS INVALID" TO RSL-MESSAGE                   
016900         GO TO C099-UPDATE-USER-EX                                        
017000     END-IF.                                                              
017100     IF  WS-EMAIL-TRIMMED = USRT-EMAIL(WS-FOUND-IDX)                      
017200         GO TO C050-UPDATE-USER-ACCEPT                                    
017300     END-IF.                                                              
017400     PERFORM W050-CHECK-DUPLICATE-EMAIL                                   
017500        THRU W059-CHECK-DUPLICATE-EMAIL-EX.                               
017600     IF  WS-DUPLICATE                                                     
017700         MOVE "CONFLICT  " TO RSL-STATUS                                  
017800         MOVE "E-MAIL ALREADY REGISTERED" TO RSL-MESSAGE                  
017900         GO TO C099-UPDATE-USER-EX                                        
018000     END-IF.                                                              
018100     MOVE WS-EMAIL-TRIMMED TO USRT-EMAIL(WS-FOUND-IDX).                   
018200 C050-UPDATE-USER-ACCEPT.                                                 
018300     MOVE "OK        " TO RSL-STATUS.                                     
018400     MOVE "USER UPDATED" TO RSL-MESSAGE.                                  
018500 C099-UPDATE-USER-EX.                                                     
018600     EXIT.                                                                
018700                                                                          
018800*----------------------------------------------------------------*        
018900* USRDEL - REMOVE THE ENTRY, CLOSE THE GAP IN THE TABLE          *        
019000*----------------------------------------------------------------*        
019100 D000-DELETE-USER.                                                        
019200     MOVE SPACES TO RSL-STATUS.                                           
019300     PERFORM W000-FIND-USER-BY-ID THRU W099-FIND-USER-EX.                 
019400     IF  NOT WS-FOUND                                                     
019500         MOVE "NOTFOUND  " TO RSL-STATUS                                  
019600         MOVE "USER NOT FOUND" TO RSL-MESSAGE                             
019700         GO TO D099-DELETE-USER-EX                                        
019800     END-IF.                                                              
019900     IF  WS-FOUND-IDX < USRT-COUNT                                        
020000         PERFORM D010-SHIFT-ONE-ENTRY THRU D010-SHIFT-ONE-ENTRY-EX        
020100            VARYING WS-SCAN-IDX FROM WS-FOUND-IDX BY 1                    
020200            UNTIL WS-SCAN-IDX >= USRT-COUNT                               
020300     END-IF.                                                              
020400     SUBTRACT 1 FROM USRT-COUNT.                                          
020500     MOVE "OK        " TO RSL-STATUS.                                     
020600     MOVE "USER DELETED" TO RSL-MESSAGE.                                  
020700 D099-DELETE-USER-EX.                                                     
020800     EXIT.                                                                
020900                                                                          
021000 D010-SHIFT-ONE-ENTRY.                                                    
021100     MOVE USRT-RECORD(WS-SCAN-IDX + 1)                                    
021200        TO USRT-RECORD(WS-SCAN-IDX).                                      
021300 D010-SHIFT-ONE-ENTRY-EX.                                                 
021400     EXIT.                                                                
021500                                                                          
021600*----------------------------------------------------------------*        
021700* USRGET - SINGLE-USER LISTING LINE                              *        
021800*----------------------------------------------------------------*        
021900 E000-GET-USER.                                                           
022000     MOVE SPACES TO RSL-STATUS.                                           
022100     PERFORM W000-FIND-USER-BY-ID THRU W099-FIND-USER-EX.                 
022200     IF  NOT WS-FOUND                                                     
022300         MOVE "NOTFOUND  " TO RSL-STATUS                                  
022400         MOVE "USER NOT FOUND" TO RSL-MESSAGE                             
022500         GO TO E099-GET-USER-EX                                           
022600     END-IF.                                                              
022700     MOVE USRT-ID(WS-FOUND-IDX)    TO WS-RPT-USR-ID.                      
022800     MOVE USRT-NAME(WS-FOUND-IDX)  TO WS-RPT-USR-NAME.                    
022900     MOVE USRT-EMAIL(WS-FOUND-IDX) TO WS-RPT-USR-EMAIL.                   
023000     ADD 1 TO RPT-LINE-COUNT.                                             
023100     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
023200     MOVE WS-REPORT-LINE TO RPT-LINE(RPT-LINE-IDX).                       
023300     MOVE "OK        " TO RSL-STATUS.                                     
023400     MOVE "USER FOUND" TO RSL-MESSAGE.                                    
023500 E099-GET-USER-EX.                                                        
023600     EXIT.                                                                
023700                                                                          
023800*----------------------------------------------------------------*        
023900* USRALL - FULL LISTING, ID ORDER (TABLE IS ALREADY ASCENDING)   *        
024000*----------------------------------------------------------------*        
024100 F000-LIST-ALL-USERS.                                                     
024200     IF  USRT-COUNT > ZERO                                                
024300         PERFORM F010-LIST-ONE-USER THRU F010-LIST-ONE-USER-EX            
024400            VARYING WS-SCAN-IDX FROM 1 BY 1                               
024500            UNTIL WS-SCAN-IDX > USRT-COUNT                                
024600     END-IF.                                                              
024700     MOVE "OK        " TO RSL-STATUS.                                     
024800     MOVE ZERO          TO RSL-KEY-ID.                                    
024900     MOVE "USER LISTING PRODUCED" TO RSL-MESSAGE.                         
025000 F099-LIST-ALL-USERS-EX.                                                  
025100     EXIT.                                                                
025200                                                                          
025300 F010-LIST-ONE-USER.                                                      
025400     MOVE USRT-ID(WS-SCAN-IDX)    TO WS-RPT-USR-ID.                       
025500     MOVE USRT-NAME(WS-SCAN-IDX)  TO WS-RPT-USR-NAME.                     
025600     MOVE USRT-EMAIL(WS-SCAN-IDX) TO WS-RPT-USR-EMAIL.                    
025700     ADD 1 TO RPT-LINE-COUNT.                                             
025800     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
025900     MOVE WS-REPORT-LINE TO RPT-LINE(RPT-LINE-IDX).                       
026000 F010-LIST-ONE-USER-EX.                                                   
026100     EXIT.                                                                
026200                                                                          
026300*----------------------------------------------------------------*        
026400* COMMON - BINARY SEARCH THE USER TABLE BY ID                    *        
026500*----------------------------------------------------------------*        
026600 W000-FIND-USER-BY-ID.                                                    
026700     MOVE "N" TO WS-FOUND-SW.                                             
026800     MOVE ZERO TO WS-FOUND-IDX.                                           
026900     SEARCH ALL USRT-ENTRY                                                
027000         WHEN USRT-ID(USRT-IDX) = TRN-KEY-ID                              
027100             MOVE "Y" TO WS-FOUND-SW                                      
027200             SET WS-FOUND-IDX TO USRT-IDX                                 
027300     END-SEARCH.                                                          
027400 W099-FIND-USER-EX.                                                       
027500     EXIT.                                                                
027600                                                                          
027700*----------------------------------------------------------------*        
027800* COMMON - DUPLICATE E-MAIL SCAN OVER THE WHOLE TABLE            *        
027900*----------------------------------------------------------------*        
028000 W050-CHECK-DUPLICATE-EMAIL.                                              
028100     MOVE "N" TO WS-DUP-SW.                                               
028200     IF  USRT-COUNT > ZERO                                                
028300         PERFORM W060-CHECK-ONE-EMAIL THRU W060-CHECK-ONE-EMAIL-EX        
028400            VARYING WS-SCAN-IDX FROM 1 BY 1                               
028500            UNTIL WS-SCAN-IDX > USRT-COUNT                                
028600     END-IF.                                                              
028700 W059-CHECK-DUPLICATE-EMAIL-EX.                                           
028800     EXIT.                                                                
028900                                                                          
029000 W060-CHECK-ONE-EMAIL.                                                    
029100     IF  USRT-EMAIL(WS-SCAN-IDX) = WS-EMAIL-TRIMMED                       
029200         MOVE "Y" TO WS-DUP-SW                                            
029300     END-IF.                                                              
029400 W060-CHECK-ONE-EMAIL-EX.                                                 
029500     EXIT.                                                                
029600                                                                          
029700*----------------------------------------------------------------*        
029800* COMMON - ASSIGN NEXT USER ID = HIGHEST EXISTING + 1            *        
029900*----------------------------------------------------------------*        
030000 W200-NEXT-USER-ID.                                                       
030100     MOVE ZERO TO RSL-KEY-ID.                                             
030200     IF  USRT-COUNT > ZERO                                                
030300         PERFORM W210-CHECK-ONE-MAX THRU W210-CHECK-ONE-MAX-EX            
030400            VARYING WS-SCAN-IDX FROM 1 BY 1                               
030500            UNTIL WS-SCAN-IDX > USRT-COUNT                                
030600     END-IF.                                                              
030700     ADD 1 TO RSL-KEY-ID.                                                 
030800 W299-NEXT-USER-ID-EX.                                                    
030900     EXIT.                                                                
031000                                                                          
031100 W210-CHECK-ONE-MAX.                                                      
031200     IF  USRT-ID(WS-SCAN-IDX) > RSL-KEY-ID                                
031300         MOVE USRT-ID(WS-SCAN-IDX) TO RSL-KEY-ID                          
031400     END-IF.                                                              
031500 W210-CHECK-ONE-MAX-EX.                                                   
031600     EXIT.                                                                
031700                                                                          
031800*----------------------------------------------------------------*        
031900* COMMON - E-MAIL SHAPE CHECK: LOCAL@DOMAIN.TLD                  *        
032000*----------------------------------------------------------------*        
032100 W100-VALIDATE-EMAIL-SHAPE.                                               
032200     MOVE "N" TO WS-VALID-SW.                                             
032300     MOVE "N" TO WS-BAD-CHAR-SW.                                          
032400     MOVE ZERO TO WS-AT-POS WS-LAST-DOT-POS WS-AT-COUNT.                  
032500     IF  WS-EMAIL-TRIMMED = SPACES                                        
032600         GO TO W199-VALIDATE-EMAIL-EX                                     
032700     END-IF.                                                              
032800     INSPECT WS-EMAIL-TRIMMED TALLYING WS-AT-COUNT                        
032900             FOR ALL "@".                                                 
033000     IF  WS-AT-COUNT NOT = 1                                              
033100         GO TO W199-VALIDATE-EMAIL-EX                                     
033200     END-IF.                                                              
033300     INSPECT WS-EMAIL-TRIMMED TALLYING WS-AT-POS                          
033400             FOR CHARACTERS BEFORE INITIAL "@".                           
033500     ADD 1 TO WS-AT-POS.                                                  
033600     COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1.                                
033700     IF  WS-LOCAL-LEN < 1                                                 
033800         GO TO W199-VALIDATE-EMAIL-EX                                     
033900     END-IF.                                                              
034000     PERFORM W110-CHECK-LOCAL-CHAR THRU W110-CHECK-LOCAL-CHAR-EX          
034100        VARYING WS-SCAN-IDX FROM 1 BY 1                                   
034200        UNTIL WS-SCAN-IDX > WS-LOCAL-LEN OR WS-BAD-CHAR-SW = "Y".         
034300     IF  WS-BAD-CHAR-SW = "Y"                                             
034400         GO TO W199-VALIDATE-EMAIL-EX                                     
034500     END-IF.                                                              
034600     COMPUTE WS-DOMAIN-LEN = 40 - WS-AT-POS.                              
034700     IF  WS-DOMAIN-LEN < 3                                                
034800         GO TO W199-VALIDATE-EMAIL-EX                                     
034900     END-IF.                                                              
035000     MOVE ZERO TO WS-LAST-DOT-POS.                                        
035100     PERFORM W120-CHECK-DOMAIN-CHAR THRU W120-CHECK-DOMAIN-CHAR-EX        
035200        VARYING WS-SCAN-IDX FROM WS-AT-POS BY 1                           
035300        UNTIL WS-SCAN-IDX > 40 OR WS-BAD-CHAR-SW = "Y".                   
035400     IF  WS-BAD-CHAR-SW = "Y"                                             
035500         GO TO W199-VALIDATE-EMAIL-EX                                     
035600     END-IF.                                                              
035700     IF  WS-LAST-DOT-POS = ZERO                                           
035800         GO TO W199-VALIDATE-EMAIL-EX                                     
035900     END-IF.                                                              
036000     IF  WS-LAST-DOT-POS = WS-AT-POS + 1                                  
036100         GO TO W199-VALIDATE-EMAIL-EX                                     
036200     END-IF.                                                              
036300     COMPUTE WS-LABEL-LEN = 41 - WS-LAST-DOT-POS.                         
036400     MOVE ZERO TO WS-LABEL-END-POS.                                       
036500     PERFORM W130-FIND-LABEL-END THRU W130-FIND-LABEL-END-EX              
036600        VARYING WS-SCAN-IDX FROM WS-LAST-DOT-POS BY 1                     
036700        UNTIL WS-SCAN-IDX > 40 OR WS-LABEL-END-POS NOT = ZERO.            
036800     IF  WS-LABEL-END-POS NOT = ZERO                                      
036900         COMPUTE WS-LABEL-LEN =                                           
037000                 WS-LABEL-END-POS - WS-LAST-DOT-POS - 1                   
037100     END-IF.                                                              
037200     IF  WS-LABEL-LEN < 2                                                 
037300         GO TO W199-VALIDATE-EMAIL-EX                                     
037400     END-IF.                                                              
037500     MOVE "Y" TO WS-VALID-SW.                                             
037600 W199-VALIDATE-EMAIL-EX.                                                  
037700     EXIT.                                                                
037800                                                                          
037900 W110-CHECK-LOCAL-CHAR.                                                   
038000     MOVE WS-EMAIL-TRIMMED(WS-SCAN-IDX:1) TO WS-ONE-CHAR.                 
038100     IF  (WS-ONE-CHAR < "A" OR WS-ONE-CHAR > "Z")                         
038200     AND (WS-ONE-CHAR < "a" OR WS-ONE-CHAR > "z")                         
038300     AND (WS-ONE-CHAR < "0" OR WS-ONE-CHAR > "9")                         
038400     AND  WS-ONE-CHAR NOT = "+"                                           
038500     AND  WS-ONE-CHAR NOT = "_"                                           
038600     AND  WS-ONE-CHAR NOT = "."                                           
038700     AND  WS-ONE-CHAR NOT = "-"                                           
038800         MOVE "Y" TO WS-BAD-CHAR-SW                                       
038900     END-IF.                                                              
039000 W110-CHECK-LOCAL-CHAR-EX.                                                
039100     EXIT.                                                                
039200                                                                          
039300 W120-CHECK-DOMAIN-CHAR.                                                  
039400     MOVE WS-EMAIL-TRIMMED(WS-SCAN-IDX:1) TO WS-ONE-CHAR.                 
039500     IF  WS-ONE-CHAR = "."                                                
039600         MOVE WS-SCAN-IDX TO WS-LAST-DOT-POS                              
039700     END-IF.                                                              
039800     IF  WS-ONE-CHAR NOT = SPACE                                          
039900     AND (WS-ONE-CHAR < "A" OR WS-ONE-CHAR > "Z")                         
040000     AND (WS-ONE-CHAR < "a" OR WS-ONE-CHAR > "z")                         
040100     AND (WS-ONE-CHAR < "0" OR WS-ONE-CHAR > "9")                         
040200     AND  WS-ONE-CHAR NOT = "."                                           
040300     AND  WS-ONE-CHAR NOT = "-"                                           
040400         MOVE "Y" TO WS-BAD-CHAR-SW                                       
040500     END-IF.                                                              
040600 W120-CHECK-DOMAIN-CHAR-EX.                                               
040700     EXIT.                                                                
040800                                                                          
040900 W130-FIND-LABEL-END.                                                     
041000     IF  WS-EMAIL-TRIMMED(WS-SCAN-IDX:1) = SPACE                          
041100         MOVE WS-SCAN-IDX TO WS-LABEL-END-POS                             
041200     END-IF.                                                              
041300 W130-FIND-LABEL-END-EX.                                                  
041400     EXIT.                                                                
041500                                                                          
041600******************************************************************        
041700**************** END OF PROGRAM SOURCE - SHRUSER ****************         
041800******************************************************************        
