000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.     SHRBOOK.                                                  
000300AUTHOR.         R L WREN.                                                 
000400INSTALLATION.   APPLICATION SYSTEMS - BATCH DEVELOPMENT.                  
000500DATE-WRITTEN.   18 MAR 1994.                                              
000600DATE-COMPILED.                                                            
000700SECURITY.       BATCH.                                                    
000800*DESCRIPTION :  ARBITRATES A MEMBER'S BID TO BORROW A CATALOGUED          
000900*               ITEM. CALLED BY SHRBATCH FOR BKGCRE/BKGAPPR/              
001000*               BKGGET/BKGUSR/BKGOWN. HOLDS THE DATE-WINDOW AND           
001100*               ELIGIBILITY RULES FOR A NEW BOOKING, THE OWNER            
001200*               APPROVE/REJECT STATE CHANGE, AND THE STATE-               
001300*               FILTERED BOOKING LISTINGS.                                
001400*---------------------------------------------------------------*         
001500* HISTORY OF MODIFICATION:                                                
001600*=================================================================        
001700* SK0001 18/03/1994 RLW  - ORIGINAL PROGRAM - REQ 1003.                   
001800*-----------------------------------------------------------------        
001900* SK0014 11/05/1995 RLW  - REQ 1028 - ADD THE BOOKER AND OWNER            
002000*                          STATE-FILTERED LISTINGS.                       
002100*-----------------------------------------------------------------        
002200* SK0027 08/06/1998 PTN  - Y2K REVIEW - ALL DATES ALREADY 14-DIGIT        
002300*                          CCYYMMDDHHMMSS. NO CHANGE REQUIRED.            
002400*-----------------------------------------------------------------        
002500* SK0022 19/11/1999 RLW  - REQ 1078 - WIDEN BKGT-STATUS TO HOLD           
002600*                          "REJECTED" - SEE SHRBKGT CHANGE SH4031.        
002700*-----------------------------------------------------------------        
002800* SK0035 05/03/2001 DKM  - REQ 1118 - OWNER LISTING NOW SORTS             
002900*                          EVERY STATE BY END DATE DESCENDING, NOT        
003000*                          JUST THE DATE-WINDOW STATES.                   
003100*-----------------------------------------------------------------        
003200 EJECT                                                                    
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-AS400.                                              
003600 OBJECT-COMPUTER. IBM-AS400.                                              
003700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA                           
003800                  UPSI-0 IS UPSI-SWITCH-0                                 
003900                    ON  STATUS IS U0-ON                                   
004000                    OFF STATUS IS U0-OFF.                                 
004100                                                                          
004200 EJECT                                                                    
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500 01  FILLER                    PIC X(24) VALUE                            
004600     "** PROGRAM SHRBOOK **".                                             
004700                                                                          
004800 77  WS-SCAN-IDX               PIC S9(08) COMP.                           
004900                                                                          
005000 01  WS-SUBSCRIPTS.                                                       
005100     05  WS-FOUND-IDX          PIC S9(08) COMP VALUE ZERO.                
005200     05  WS-MATCH-EMIT-IDX     PIC S9(08) COMP VALUE ZERO.                
005300     05  WS-EMIT-IDX           PIC S9(08) COMP VALUE ZERO.                
005400     05  WS-SORT-PASS          PIC S9(04) COMP VALUE ZERO.                
005500     05  WS-SORT-J             PIC S9(04) COMP VALUE ZERO.                
005600     05  WS-SORT-TEMP          PIC S9(08) COMP VALUE ZERO.                
005700                                                                          
005800 01  WS-SWITCHES.                                                         
005900     05  WS-FOUND-SW           PIC X(01) VALUE "N".                       
006000         88  WS-FOUND                    VALUE "Y".                       
006100     05  WS-ROW-ITEM-FOUND-SW  PIC X(01) VALUE "N".                       
006200     05  WS-ROW-MATCH-SW       PIC X(01) VALUE "N".                       
006300     05  WS-SORT-NEEDED-SW     PIC X(01) VALUE "N".                       
006400                                                                          
006500 01  WS-ACTING-ID              PIC 9(06) VALUE ZERO.                      
006600 01  WS-ROW-OWNER-ID           PIC 9(06) VALUE ZERO.                      
006700 01  WS-LIST-MODE              PIC X(01) VALUE SPACES.                    
006800 01  WS-SCAN-DIR               PIC X(01) VALUE SPACES.                    
006900                                                                          
007000 01  WS-CUTOFF-WORK.                                                      
007100     05  WS-CUTOFF-TIME        PIC 9(14) VALUE ZERO.                      
007200     05  WS-CUTOFF-R REDEFINES WS-CUTOFF-TIME.                            
007300         10  WS-CUTOFF-CCYY        PIC 9(04).                             
007400         10  WS-CUTOFF-MM          PIC 9(02).                             
007500         10  WS-CUTOFF-DD          PIC 9(02).                             
007600         10  WS-CUTOFF-HH          PIC 9(02).                             
007700         10  WS-CUTOFF-MN          PIC 9(02).                             
007800         10  WS-CUTOFF-SS          PIC 9(02).                             
007900                                                                          
008000 01  WS-STATE-WORK.                                                       
008100     05  WS-STATE-RAW          PIC X(60) VALUE SPACES.                    
008200     05  WS-STATE-TRIMMED      PIC X(10) VALUE SPACES.                    
008300     05  WS-STATE-CODE         PIC X(01) VALUE "U".                       
008400         88  ST-ALL                      VALUE "A".                       
008500         88  ST-CURRENT                  VALUE "C".                       
008600         88  ST-PAST                     VALUE "P".                       
008700         88  ST-FUTURE                   VALUE "F".                       
008800         88  ST-WAITING                  VALUE "W".                       
008900         88  ST-REJECTED                 VALUE "R".                       
009000         88  ST-UNKNOWN                  VALUE "U".                       
009100                                                                          
009200 01  WS-MATCH-TABLE.                                                      
009300     05  WS-MATCH-COUNT        PIC S9(04) COMP VALUE ZERO.                
009400     05  WS-MATCH-IDX-TABLE OCCURS 200 TIMES                              
009500             PIC S9(08) COMP.                                             
009600                                                                          
009700 01  WS-REPORT-LINE.                                                      
009800     05  WS-RPT-BKG-ID         PIC ZZZZZ9.                                
009900     05  FILLER                PIC X(02) VALUE SPACES.                    
010000     05  WS-RPT-ITEM-ID        PIC ZZZZZ9.                                
010100     05  FILLER                PIC X(02) VALUE SPACES.                    
010200     05  WS-RPT-ITEM-NAME      PIC X(30).                                 
010300     05  FILLER                PIC X(02) VALUE SPACES.                    
010400     05  WS-RPT-BOOKER-ID      PIC ZZZZZ9.                                
010500     05  FILLER                PIC X(02) VALUE SPACES.                    
010600     05  WS-RPT-BOOKER-NAME    PIC X(30).                                 
010700     05  FILLER                PIC X(02) VALUE SPACES.                    
010800     05  WS-RPT-START          PIC 9(14).                                 
010900     05  FILLER                PIC X(02) VALUE SPACES.                    
011000     05  WS-RPT-END            PIC 9(14).                                 
011100     05  FILLER                PIC X(02) VALUE SPACES.                    
011200     05  WS-RPT-STATUS         PIC X(08).                                 
011300     05  FILLER                PIC X(04) VALUE SPACES.                    
011400                                                                          
011500 EJECT                                                                    
011600 LINKAGE SECTION.                                                         
011700 COPY SHRPARM.                                                            
011800 COPY SHRBKGT.                                                            
011900 COPY SHRITMT.                                                            
012000 COPY SHRUSRT.                                                            
012100 COPY SHRTRN.                                                             
012200 COPY SHRRSL.                                                             
012300 COPY SHRRPT.                                                             
012400                                                                          
012500 EJECT                                                                    
012600 PROCEDURE DIVISION USING WK-SHRPARM                                      
012700                          BOOKING-TABLE                                   
012800                          ITEM-TABLE                                      
012900                          USER-TABLE                                      
013000                          TRANSACTION-RECORD                              
013100                          RESULT-RECORD                                   
013200                          RPT-STAGING-TABLE.                              
013300 A000-PROCESS-CALLED-ROUTINE.                                             
013400     MOVE TRN-CODE   TO RSL-CODE.                                         
013500     MOVE TRN-KEY-ID TO RSL-KEY-ID.                                       
013600     EVALUATE TRN-CODE                                                    
013700         WHEN "BKGCRE"                                                    
013800             PERFORM B000-CREATE-BOOKING                                  
013900                THRU B099-CREATE-BOOKING-EX                               
014000         WHEN "BKGAPPR"                                                   
014100             PERFORM C000-APPROVE-REJECT                                  
014200                THRU C099-APPROVE-REJECT-EX                               
014300         WHEN "BKGGET"                                                    
014400             PERFORM D000-GET-BOOKING THRU D099-GET-BOOKING-EX            
014500         WHEN "BKGUSR"                                                    
014600             PERFORM E000-BOOKER-LISTING                                  
014700                THRU E099-BOOKER-LISTING-EX                               
014800         WHEN "BKGOWN"                                                    
014900             PERFORM F000-OWNER-LISTING                                   
015000                THRU F099-OWNER-LISTING-EX                                
015100     END-EVALUATE.                                                        
015200 A099-PROCESS-CALLED-ROUTINE-EX.                                          
015300     EXIT PROGRAM.                                                        
015400                                                                          
015500*----------------------------------------------------------------*        
015600* BKGCRE - DATE WINDOW, AVAILABILITY AND OWNERSHIP CHECKS        *        
015700*----------------------------------------------------------------*        
015800 B000-CREATE-BOOKING.                                                     
015900     MOVE SPACES TO RSL-STATUS.                                           
016000     IF  TRN-START = ZERO OR TRN-END = ZERO                               
016100         MOVE "INVALID   " TO RSL-STATUS                                  
016200         MOVE ZERO TO RSL-KEY-ID                                          
016300         MOVE "START AND END TIME ARE BOTH REQUIRED"                      
016400                           TO RSL-MESSAGE                                 
016500         GO TO B099-CREATE-BOOKING-EX                                     
016600     END-IF.                                                              
016700     IF  TRN-START NOT < TRN-END                                          
016800         MOVE "INVALID   " TO RSL-STATUS                                  
016900         MOVE ZERO TO RSL-KEY-ID                                          
017000         MOVE "START MUST BE BEFORE END" TO RSL-MESSAGE                   
017100         GO TO B099-CREATE-BOOKING-EX                                     
017200     END-IF.                                                              
017300     PERFORM W900-COMPUTE-CUTOFF-TIME                                     
017400        THRU W909-COMPUTE-CUTOFF-TIME-EX.                                 
017500     IF  TRN-START < WS-CUTOFF-TIME                                       
017600         MOVE "INVALID   " TO RSL-STATUS                                  
017700         MOVE ZERO TO RSL-KEY-ID                                          
017800         MOVE "START TIME IS IN THE PAST" TO RSL-MESSAGE                  
017900         GO TO B099-CREATE-BOOKING-EX                                     
018000     END-IF.                                                              
018100     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
018200     PERFORM W010-FIND-USER-BY-ACTING THRU W019-FIND-USER-EX.             
018300     IF  NOT WS-FOUND                                                     
018400         MOVE "NOTFOUND  " TO RSL-STATUS                                  
018500         MOVE ZERO TO RSL-KEY-ID                                          
018600         MOVE "BOOKER NOT FOUND" TO RSL-MESSAGE                           
018700         GO TO B099-CREATE-BOOKING-EX                                     
018800     END-IF.                                                              
018900     PERFORM W030-FIND-ITEM-BY-TRNKEY THRU W039-FIND-ITEM-EX.             
019000     IF  NOT WS-FOUND                                                     
019100         MOVE "NOTFOUND  " TO RSL-STATUS                                  
019200         MOVE ZERO TO RSL-KEY-ID                                          
019300         MOVE "ITEM NOT FOUND" TO RSL-MESSAGE                             
019400         GO TO B099-CREATE-BOOKING-EX                                     
019500     END-IF.                                                              
019600     IF  ITMT-AVAILABLE(WS-FOUND-IDX) NOT = "Y"                           
019700         MOVE "INVALID   " TO RSL-STATUS                                  
019800         MOVE ZERO TO RSL-KEY-ID                                          
019900         MOVE "ITEM NOT AVAILABLE" TO RSL-MESSAGE                         
020000         GO TO B099-CREATE-BOOKING-EX                                     
020100     END-IF.                                                              
020200     IF  ITMT-OWNER-ID(WS-FOUND-IDX) = TRN-USER-ID                        
020300         MOVE "INVALID   " TO RSL-STATUS                                  
020400         MOVE ZERO TO RSL-KEY-ID                                          
020500         MOVE "CANNOT BOOK OWN ITEM" TO RSL-MESSAGE                       
020600         GO TO B099-CREATE-BOOKING-EX                                     
020700     END-IF.                                                              
020800     PERFORM W200-NEXT-BOOKING-ID THRU W299-NEXT-BOOKING-ID-EX.           
020900     ADD 1 TO BKGT-COUNT.                                                 
021000     SET BKGT-IDX TO BKGT-COUNT.                                          
021100     MOVE RSL-KEY-ID  TO BKGT-ID(BKGT-IDX).                               
021200     MOVE TRN-KEY-ID  TO BKGT-ITEM-ID(BKGT-IDX).                          
021300     MOVE TRN-USER-ID TO BKGT-BOOKER-ID(BKGT-IDX).                        
021400     MOVE TRN-START   TO BKGT-START(BKGT-IDX).                            
021500     MOVE TRN-END     TO BKGT-END(BKGT-IDX).                              
021600     MOVE "WAITING "  TO BKGT-STATUS(BKGT-IDX).                           
021700     MOVE "OK        "       TO RSL-STATUS.                               
021800     MOVE "BOOKING CREATED"  TO RSL-MESSAGE.                              
021900 B099-CREATE-BOOKING-EX.                                                  
022000     EXIT.                                                                
022100                                                                          
022200*----------------------------------------------------------------*        
022300* BKGAPPR - OWNER ONLY, ONLY WHEN STILL WAITING                  *        
022400*----------------------------------------------------------------*        
022500 C000-APPROVE-REJECT.                                                     
022600     MOVE SPACES TO RSL-STATUS.                                           
022700     PERFORM W000-FIND-BOOKING-BY-ID THRU W009-FIND-BOOKING-EX.           
022800     IF  NOT WS-FOUND                                                     
022900         MOVE "NOTFOUND  " TO RSL-STATUS                                  
023000         MOVE "BOOKING NOT FOUND" TO RSL-MESSAGE                          
023100         GO TO C099-APPROVE-REJECT-EX                                     
023200     END-IF.                                                              
023300     PERFORM W040-FIND-ITEM-BY-BOOKING THRU W049-FIND-ITEM-EX.            
023400     IF  NOT WS-FOUND                                                     
023500         MOVE "NOTFOUND  " TO RSL-STATUS                                  
023600         MOVE "ITEM NOT FOUND" TO RSL-MESSAGE                             
023700         GO TO C099-APPROVE-REJECT-EX                                     
023800     END-IF.                                                              
023900     IF  ITMT-OWNER-ID(WS-FOUND-IDX) NOT = TRN-USER-ID                    
024000         MOVE "DENIED    " TO RSL-STATUS                                  
024100         MOVE "NOT THE ITEM OWNER" TO RSL-MESSAGE                         
024200         GO TO C099-APPROVE-REJECT-EX                                     
024300     END-IF.                                                              
024400     PERFORM W000-FIND-BOOKING-BY-ID THRU W009-FIND-BOOKING-EX.           
024500     IF  NOT BKGT-WAITING(WS-FOUND-IDX)                                   
024600         MOVE "INVALID   " TO RSL-STATUS                                  
024700         MOVE "BOOKING IS NOT WAITING" TO RSL-MESSAGE                     
024800         GO TO C099-APPROVE-REJECT-EX                                     
024900     END-IF.                                                              
025000     IF  TRN-FLAG = "Y"                                                   
025100         MOVE "APPROVED" TO BKGT-STATUS(WS-FOUND-IDX)                     
025200     ELSE                                                                 
025300         MOVE "REJECTED" TO BKGT-STATUS(WS-FOUND-IDX)                     
025400     END-IF.                                                              
025500     MOVE "OK        "        TO RSL-STATUS.                              
025600     MOVE "BOOKING DECIDED"   TO RSL-MESSAGE.                             
025700 C099-APPROVE-REJECT-EX.                                                  
025800     EXIT.                                                                
025900                                                                          
026000*----------------------------------------------------------------*        
026100* BKGGET - BOOKER OR OWNER MAY FETCH, ELSE DENIED                *        
026200*----------------------------------------------------------------*        
026300 D000-GET-BOOKING.                                                        
026400     MOVE SPACES TO RSL-STATUS.                                           
026500     PERFORM W000-FIND-BOOKING-BY-ID THRU W009-FIND-BOOKING-EX.           
026600     IF  NOT WS-FOUND                                                     
026700         MOVE "NOTFOUND  " TO RSL-STATUS                                  
026800         MOVE "BOOKING NOT FOUND" TO RSL-MESSAGE                          
026900         GO TO D099-GET-BOOKING-EX                                        
027000     END-IF.                                                              
027100     MOVE WS-FOUND-IDX TO WS-EMIT-IDX.                                    
027200     IF  BKGT-BOOKER-ID(WS-EMIT-IDX) = TRN-USER-ID                        
027300         GO TO D050-GET-BOOKING-ALLOW                                     
027400     END-IF.                                                              
027500     PERFORM W040-FIND-ITEM-BY-BOOKING THRU W049-FIND-ITEM-EX.            
027600     IF  WS-FOUND AND ITMT-OWNER-ID(WS-FOUND-IDX) = TRN-USER-ID           
027700         GO TO D050-GET-BOOKING-ALLOW                                     
027800     END-IF.                                                              
027900     MOVE "DENIED    " TO RSL-STATUS.                                     
028000     MOVE "NOT THE BOOKER OR THE ITEM OWNER" TO RSL-MESSAGE.              
028100     GO TO D099-GET-BOOKING-EX.                                           
028200 D050-GET-BOOKING-ALLOW.                                                  
028300     PERFORM W800-EMIT-ONE-BOOKING THRU W809-EMIT-ONE-BOOKING-EX.         
028400     MOVE "OK        " TO RSL-STATUS.                                     
028500     MOVE "BOOKING FOUND" TO RSL-MESSAGE.                                 
028600 D099-GET-BOOKING-EX.                                                     
028700     EXIT.                                                                
028800                                                                          
028900*----------------------------------------------------------------*        
029000* BKGUSR - BOOKER LISTING, STATE-FILTERED                        *        
029100*----------------------------------------------------------------*        
029200 E000-BOOKER-LISTING.                                                     
029300     MOVE SPACES TO RSL-STATUS.                                           
029400     MOVE ZERO   TO RSL-KEY-ID.                                           
029500     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
029600     PERFORM W010-FIND-USER-BY-ACTING THRU W019-FIND-USER-EX.             
029700     IF  NOT WS-FOUND                                                     
029800         MOVE "NOTFOUND  " TO RSL-STATUS                                  
029900         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
030000         GO TO E099-BOOKER-LISTING-EX                                     
030100     END-IF.                                                              
030200     MOVE TRN-TEXT-2 TO WS-STATE-RAW.                                     
030300     PERFORM W100-CLASSIFY-STATE THRU W109-CLASSIFY-STATE-EX.             
030400     IF  ST-UNKNOWN                                                       
030500         MOVE "INVALID   " TO RSL-STATUS                                  
030600         MOVE "UNKNOWN STATE" TO RSL-MESSAGE                              
030700         GO TO E099-BOOKER-LISTING-EX                                     
030800     END-IF.                                                              
030900     MOVE "U" TO WS-LIST-MODE.                                            
031000     EVALUATE TRUE                                                        
031100         WHEN ST-ALL                                                      
031200             MOVE "D" TO WS-SCAN-DIR                                      
031300             MOVE "N" TO WS-SORT-NEEDED-SW                                
031400         WHEN ST-WAITING                                                  
031500             MOVE "A" TO WS-SCAN-DIR                                      
031600             MOVE "N" TO WS-SORT-NEEDED-SW                                
031700         WHEN ST-REJECTED                                                 
031800             MOVE "A" TO WS-SCAN-DIR                                      
031900             MOVE "N" TO WS-SORT-NEEDED-SW                                
032000         WHEN OTHER                                                       
032100             MOVE "A" TO WS-SCAN-DIR                                      
032200             MOVE "Y" TO WS-SORT-NEEDED-SW                                
032300     END-EVALUATE.                                                        
032400     PERFORM W520-BUILD-MATCH-LIST THRU W529-BUILD-MATCH-LIST-EX.         
032500     IF  WS-SORT-NEEDED-SW = "Y"                                          
032600         PERFORM W700-SORT-MATCHES-BY-END                                 
032700            THRU W709-SORT-MATCHES-BY-END-EX                              
032800     END-IF.                                                              
032900     PERFORM W820-EMIT-MATCHES-FROM-LIST                                  
033000        THRU W829-EMIT-MATCHES-FROM-LIST-EX.                              
033100     MOVE "OK        " TO RSL-STATUS.                                     
033200     MOVE "BOOKING LISTING PRODUCED" TO RSL-MESSAGE.                      
033300 E099-BOOKER-LISTING-EX.                                                  
033400     EXIT.                                                                
033500                                                                          
033600*----------------------------------------------------------------*        
033700* BKGOWN - OWNER LISTING, EVERY STATE SORTED BY END DESCENDING   *        
033800*----------------------------------------------------------------*        
033900 F000-OWNER-LISTING.                                                      
034000     MOVE SPACES TO RSL-STATUS.                                           
034100     MOVE ZERO   TO RSL-KEY-ID.                                           
034200     MOVE TRN-USER-ID TO WS-ACTING-ID.                                    
034300     PERFORM W010-FIND-USER-BY-ACTING THRU W019-FIND-USER-EX.             
034400     IF  NOT WS-FOUND                                                     
034500         MOVE "NOTFOUND  " TO RSL-STATUS                                  
034600         MOVE "ACTING USER NOT FOUND" TO RSL-MESSAGE                      
034700         GO TO F099-OWNER-LISTING-EX                                      
034800     END-IF.                                                              
034900     MOVE TRN-TEXT-2 TO WS-STATE-RAW.                                     
035000     PERFORM W100-CLASSIFY-STATE THRU W109-CLASSIFY-STATE-EX.             
035100     IF  ST-UNKNOWN                                                       
035200         MOVE "INVALID   " TO RSL-STATUS                                  
035300         MOVE "UNKNOWN STATE" TO RSL-MESSAGE                              
035400         GO TO F099-OWNER-LISTING-EX                                      
035500     END-IF.                                                              
035600     MOVE "O" TO WS-LIST-MODE.                                            
035700     MOVE "A" TO WS-SCAN-DIR.                                             
035800     MOVE "Y" TO WS-SORT-NEEDED-SW.                                       
035900     PERFORM W520-BUILD-MATCH-LIST THRU W529-BUILD-MATCH-LIST-EX.         
036000     PERFORM W700-SORT-MATCHES-BY-END                                     
036100        THRU W709-SORT-MATCHES-BY-END-EX.                                 
036200     PERFORM W820-EMIT-MATCHES-FROM-LIST                                  
036300        THRU W829-EMIT-MATCHES-FROM-LIST-EX.                              
036400     MOVE "OK        " TO RSL-STATUS.                                     
036500     MOVE "BOOKING LISTING PRODUCED" TO RSL-MESSAGE.                      
036600 F099-OWNER-LISTING-EX.                                                   
036700     EXIT.                                                                
036800                                                                          
036900*----------------------------------------------------------------*        
037000* COMMON - BINARY SEARCH THE BOOKING TABLE BY ID                 *        
037100*----------------------------------------------------------------*        
037200 W000-FIND-BOOKING-BY-ID.                                                 
037300     MOVE "N" TO WS-FOUND-SW.                                             
037400     MOVE ZERO TO WS-FOUND-IDX.                                           
037500     SEARCH ALL BKGT-ENTRY                                                
037600         WHEN BKGT-ID(BKGT-IDX) = TRN-KEY-ID                              
037700             MOVE "Y" TO WS-FOUND-SW                                      
037800             SET WS-FOUND-IDX TO BKGT-IDX                                 
037900     END-SEARCH.                                                          
038000 W009-FIND-BOOKING-EX.                                                    
038100     EXIT.                                                                
038200                                                                          
038300*----------------------------------------------------------------*        
038400* COMMON - BINARY SEARCH THE USER TABLE BY WS-ACTING-ID          *        
038500*----------------------------------------------------------------*        
038600 W010-FIND-USER-BY-ACTING.                                                
038700     MOVE "N" TO WS-FOUND-SW.                                             
038800     MOVE ZERO TO WS-FOUND-IDX.                                           
038900     SEARCH ALL USRT-ENTRY                                                
039000         WHEN USRT-ID(USRT-IDX) = WS-ACTING-ID                            
039100             MOVE "Y" TO WS-FOUND-SW                                      
039200             SET WS-FOUND-IDX TO USRT-IDX                                 
039300     END-SEARCH.                                                          
039400 W019-FIND-USER-EX.                                                       
039500     EXIT.                                                                
039600                                                                          
039700*----------------------------------------------------------------*        
039800* COMMON - BINARY SEARCH THE ITEM TABLE BY THE TRANSACTION KEY   *        
039900*----------------------------------------------------------------*        
040000 W030-FIND-ITEM-BY-TRNKEY.                                                
040100     MOVE "N" TO WS-FOUND-SW.                                             
040200     MOVE ZERO TO WS-FOUND-IDX.                                           
040300     SEARCH ALL ITMT-ENTRY                                                
040400         WHEN ITMT-ID(ITMT-IDX) = TRN-KEY-ID                              
040500             MOVE "Y" TO WS-FOUND-SW                                      
040600             SET WS-FOUND-IDX TO ITMT-IDX                                 
040700     END-SEARCH.                                                          
040800 W039-FIND-ITEM-EX.                                                       
040900     EXIT.                                                                
041000                                                                          
041100*----------------------------------------------------------------*        
041200* COMMON - BINARY SEARCH THE ITEM TABLE BY THE BOOKING'S ITEM-ID *        
041300*----------------------------------------------------------------*        
041400 W040-FIND-ITEM-BY-BOOKING.                                               
041500     MOVE "N" TO WS-FOUND-SW.                                             
041600     MOVE ZERO TO WS-FOUND-IDX.                                           
041700     SEARCH ALL ITMT-ENTRY                                                
041800         WHEN ITMT-ID(ITMT-IDX) = BKGT-ITEM-ID(WS-FOUND-IDX)              
041900             MOVE "Y" TO WS-FOUND-SW                                      
042000             SET WS-FOUND-IDX TO ITMT-IDX                                 
042100     END-SEARCH.                                                          
042200 W049-FIND-ITEM-EX.                                                       
042300     EXIT.                                                                
042400                                                                          
042500*----------------------------------------------------------------*        
042600* COMMON - ASSIGN NEXT BOOKING ID = HIGHEST EXISTING + 1         *        
042700*----------------------------------------------------------------*        
042800 W200-NEXT-BOOKING-ID.                                                    
042900     MOVE ZERO TO RSL-KEY-ID.                                             
043000     IF  BKGT-COUNT > ZERO                                                
043100         PERFORM W210-CHECK-ONE-MAX THRU W219-CHECK-ONE-MAX-EX            
043200            VARYING WS-SCAN-IDX FROM 1 BY 1                               
043300            UNTIL WS-SCAN-IDX > BKGT-COUNT                                
043400     END-IF.                                                              
043500     ADD 1 TO RSL-KEY-ID.                                                 
043600 W299-NEXT-BOOKING-ID-EX.                                                 
043700     EXIT.                                                                
043800                                                                          
043900 W210-CHECK-ONE-MAX.                                                      
044000     IF  BKGT-ID(WS-SCAN-IDX) > RSL-KEY-ID                                
044100         MOVE BKGT-ID(WS-SCAN-IDX) TO RSL-KEY-ID                          
044200     END-IF.                                                              
044300 W219-CHECK-ONE-MAX-EX.                                                   
044400     EXIT.                                                                
044500                                                                          
044600*----------------------------------------------------------------*        
044700* COMMON - STATE TEXT TO STATE CODE, BLANK DEFAULTS TO ALL       *        
044800*----------------------------------------------------------------*        
044900 W100-CLASSIFY-STATE.                                                     
045000     MOVE SPACES TO WS-STATE-TRIMMED.                                     
045100     MOVE WS-STATE-RAW(1:10) TO WS-STATE-TRIMMED.                         
045200     INSPECT WS-STATE-TRIMMED CONVERTING                                  
045300             "abcdefghijklmnopqrstuvwxyz"                                 
045400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
045500     EVALUATE WS-STATE-TRIMMED                                            
045600         WHEN SPACES                                                      
045700             MOVE "A" TO WS-STATE-CODE                                    
045800         WHEN "ALL       "                                                
045900             MOVE "A" TO WS-STATE-CODE                                    
046000         WHEN "CURRENT   "                                                
046100             MOVE "C" TO WS-STATE-CODE                                    
046200         WHEN "PAST      "                                                
046300             MOVE "P" TO WS-STATE-CODE                                    
046400         WHEN "FUTURE    "                                                
046500             MOVE "F" TO WS-STATE-CODE                                    
046600         WHEN "WAITING   "                                                
046700             MOVE "W" TO WS-STATE-CODE                                    
046800         WHEN "REJECTED  "                                                
046900             MOVE "R" TO WS-STATE-CODE                                    
047000         WHEN OTHER                                                       
047100             MOVE "U" TO WS-STATE-CODE                                    
047200     END-EVALUATE.                                                        
047300 W109-CLASSIFY-STATE-EX.                                                  
047400     EXIT.                                                                
047500                                                                          
047600*----------------------------------------------------------------*        
047700* COMMON - TIME OF CALL MINUS ONE MINUTE (SIMPLE BORROW ONLY)    *        
047800*----------------------------------------------------------------*        
047900 W900-COMPUTE-CUTOFF-TIME.                                                
048000     MOVE WK-P-NOW-CCYY TO WS-CUTOFF-CCYY.                                
048100     MOVE WK-P-NOW-MM   TO WS-CUTOFF-MM.                                  
048200     MOVE WK-P-NOW-DD   TO WS-CUTOFF-DD.                                  
048300     MOVE WK-P-NOW-SS   TO WS-CUTOFF-SS.                                  
048400     IF  WK-P-NOW-MN = ZERO                                               
048500         IF  WK-P-NOW-HH = ZERO                                           
048600*            MIDNIGHT OF THE RUN DATE - DO NOT BORROW ACROSS THE          
048700*            DAY BOUNDARY, FLOOR AT MIDNIGHT OF THE SAME DAY.             
048800             MOVE ZERO TO WS-CUTOFF-HH                                    
048900             MOVE ZERO TO WS-CUTOFF-MN                                    
049000         ELSE                                                             
049100             COMPUTE WS-CUTOFF-HH = WK-P-NOW-HH - 1                       
049200             MOVE 59 TO WS-CUTOFF-MN                                      
049300         END-IF                                                           
049400     ELSE                                                                 
049500         MOVE WK-P-NOW-HH TO WS-CUTOFF-HH                                 
049600         COMPUTE WS-CUTOFF-MN = WK-P-NOW-MN - 1                           
049700     END-IF.                                                              
049800 W909-COMPUTE-CUTOFF-TIME-EX.                                             
049900     EXIT.                                                                
050000                                                                          
050100*----------------------------------------------------------------*        
050200* COMMON - ASCENDING OR DESCENDING SCAN, BUILD THE MATCH LIST    *        
050300*----------------------------------------------------------------*        
050400 W520-BUILD-MATCH-LIST.                                                   
050500     MOVE ZERO TO WS-MATCH-COUNT.                                         
050600     IF  BKGT-COUNT > ZERO                                                
050700         IF  WS-SCAN-DIR = "D"                                            
050800             PERFORM W521-TEST-ONE-ROW THRU W529-TEST-ONE-ROW-EX          
050900                VARYING WS-SCAN-IDX FROM BKGT-COUNT BY -1                 
051000                UNTIL WS-SCAN-IDX < 1                                     
051100         ELSE                                                             
051200             PERFORM W521-TEST-ONE-ROW THRU W529-TEST-ONE-ROW-EX          
051300                VARYING WS-SCAN-IDX FROM 1 BY 1                           
051400                UNTIL WS-SCAN-IDX > BKGT-COUNT                            
051500         END-IF                                                           
051600     END-IF.                                                              
051700 W529-BUILD-MATCH-LIST-EX.                                                
051800     EXIT.                                                                
051900                                                                          
052000 W521-TEST-ONE-ROW.                                                       
052100     PERFORM W510-ROW-MATCHES-FILTER                                      
052200        THRU W519-ROW-MATCHES-FILTER-EX.                                  
052300     IF  WS-ROW-MATCH-SW = "Y" AND WS-MATCH-COUNT < 200                   
052400         ADD 1 TO WS-MATCH-COUNT                                          
052500         MOVE WS-SCAN-IDX TO WS-MATCH-IDX-TABLE(WS-MATCH-COUNT)           
052600     END-IF.                                                              
052700 W529-TEST-ONE-ROW-EX.                                                    
052800     EXIT.                                                                
052900                                                                          
053000*----------------------------------------------------------------*        
053100* COMMON - TEST ONE BOOKING ROW AGAINST THE ACTIVE FILTER        *        
053200*----------------------------------------------------------------*        
053300 W510-ROW-MATCHES-FILTER.                                                 
053400     MOVE "N" TO WS-ROW-MATCH-SW.                                         
053500     IF  WS-LIST-MODE = "U"                                               
053600         IF  BKGT-BOOKER-ID(WS-SCAN-IDX) NOT = WS-ACTING-ID               
053700             GO TO W519-ROW-MATCHES-FILTER-EX                             
053800         END-IF                                                           
053900     ELSE                                                                 
054000         MOVE "N" TO WS-ROW-ITEM-FOUND-SW                                 
054100         MOVE ZERO TO WS-ROW-OWNER-ID                                     
054200         SEARCH ALL ITMT-ENTRY                                            
054300             WHEN ITMT-ID(ITMT-IDX) = BKGT-ITEM-ID(WS-SCAN-IDX)           
054400                 MOVE "Y" TO WS-ROW-ITEM-FOUND-SW                         
054500                 MOVE ITMT-OWNER-ID(ITMT-IDX) TO WS-ROW-OWNER-ID          
054600         END-SEARCH                                                       
054700         IF  WS-ROW-ITEM-FOUND-SW NOT = "Y"                               
054800         OR  WS-ROW-OWNER-ID NOT = WS-ACTING-ID                           
054900             GO TO W519-ROW-MATCHES-FILTER-EX                             
055000         END-IF                                                           
055100     END-IF.                                                              
055200     EVALUATE TRUE                                                        
055300         WHEN ST-ALL                                                      
055400             MOVE "Y" TO WS-ROW-MATCH-SW                                  
055500         WHEN ST-CURRENT                                                  
055600             IF  BKGT-START(WS-SCAN-IDX) NOT > WK-P-NOW                   
055700             AND BKGT-END(WS-SCAN-IDX) > WK-P-NOW                         
055800                 MOVE "Y" TO WS-ROW-MATCH-SW                              
055900             END-IF                                                       
056000         WHEN ST-PAST                                                     
056100             IF  BKGT-END(WS-SCAN-IDX) < WK-P-NOW                         
056200                 MOVE "Y" TO WS-ROW-MATCH-SW                              
056300             END-IF                                                       
056400         WHEN ST-FUTURE                                                   
056500             IF  BKGT-START(WS-SCAN-IDX) > WK-P-NOW                       
056600                 MOVE "Y" TO WS-ROW-MATCH-SW                              
056700             END-IF                                                       
056800         WHEN ST-WAITING                                                  
056900             IF  BKGT-WAITING(WS-SCAN-IDX)                                
057000                 MOVE "Y" TO WS-ROW-MATCH-SW                              
057100             END-IF                                                       
057200         WHEN ST-REJECTED                                                 
057300             IF  BKGT-REJECTED(WS-SCAN-IDX)                               
057400                 MOVE "Y" TO WS-ROW-MATCH-SW                              
057500             END-IF                                                       
057600     END-EVALUATE.                                                        
057700 W519-ROW-MATCHES-FILTER-EX.                                              
057800     EXIT.                                                                
057900                                                                          
058000*----------------------------------------------------------------*        
058100* COMMON - DESCENDING BUBBLE SORT OF THE MATCH LIST BY END-DATE  *        
058200*----------------------------------------------------------------*        
058300 W700-SORT-MATCHES-BY-END.                                                
058400     IF  WS-MATCH-COUNT > 1                                               
058500         PERFORM W710-BUBBLE-PASS THRU W719-BUBBLE-PASS-EX                
058600            VARYING WS-SORT-PASS FROM 1 BY 1                              
058700            UNTIL WS-SORT-PASS >= WS-MATCH-COUNT                          
058800     END-IF.                                                              
058900 W709-SORT-MATCHES-BY-END-EX.                                             
059000     EXIT.                                                                
059100                                                                          
059200 W710-BUBBLE-PASS.                                                        
059300     COMPUTE WS-SORT-J = WS-MATCH-COUNT - WS-SORT-PASS.                   
059400     PERFORM W711-BUBBLE-COMPARE THRU W719-BUBBLE-COMPARE-EX              
059500        VARYING WS-SORT-J FROM 1 BY 1                                     
059600        UNTIL WS-SORT-J > WS-MATCH-COUNT - WS-SORT-PASS.                  
059700 W719-BUBBLE-PASS-EX.                                                     
059800     EXIT.                                                                
059900                                                                          
060000 W711-BUBBLE-COMPARE.                                                     
060100     IF  BKGT-END(WS-MATCH-IDX-TABLE(WS-SORT-J)) <                        
060200         BKGT-END(WS-MATCH-IDX-TABLE(WS-SORT-J + 1))                      
060300         MOVE WS-MATCH-IDX-TABLE(WS-SORT-J)     TO WS-SORT-TEMP           
060400         MOVE WS-MATCH-IDX-TABLE(WS-SORT-J + 1)                           
060500                 TO WS-MATCH-IDX-TABLE(WS-SORT-J)                         
060600         MOVE WS-SORT-TEMP                                                
060700                 TO WS-MATCH-IDX-TABLE(WS-SORT-J + 1)                     
060800     END-IF.                                                              
060900 W719-BUBBLE-COMPARE-EX.                                                  
061000     EXIT.                                                                
061100                                                                          
061200*----------------------------------------------------------------*        
061300* COMMON - EMIT THE REPORT LINE FOR EVERY ENTRY IN THE MATCH LIS *        
061400*----------------------------------------------------------------*        
061500 W820-EMIT-MATCHES-FROM-LIST.                                             
061600     IF  WS-MATCH-COUNT > ZERO                                            
061700         PERFORM W821-EMIT-ONE-FROM-LIST                                  
061800            THRU W829-EMIT-ONE-FROM-LIST-EX                               
061900            VARYING WS-MATCH-EMIT-IDX FROM 1 BY 1                         
062000            UNTIL WS-MATCH-EMIT-IDX > WS-MATCH-COUNT                      
062100     END-IF.                                                              
062200 W829-EMIT-MATCHES-FROM-LIST-EX.                                          
062300     EXIT.                                                                
062400                                                                          
062500 W821-EMIT-ONE-FROM-LIST.                                                 
062600     MOVE WS-MATCH-IDX-TABLE(WS-MATCH-EMIT-IDX) TO WS-EMIT-IDX.           
062700     PERFORM W800-EMIT-ONE-BOOKING THRU W809-EMIT-ONE-BOOKING-EX.         
062800 W829-EMIT-ONE-FROM-LIST-EX.                                              
062900     EXIT.                                                                
063000                                                                          
063100*----------------------------------------------------------------*        
063200* COMMON - BUILD ONE 132-COLUMN BOOKING LISTING LINE             *        
063300*----------------------------------------------------------------*        
063400 W800-EMIT-ONE-BOOKING.                                                   
063500     MOVE BKGT-ID(WS-EMIT-IDX)      TO WS-RPT-BKG-ID.                     
063600     MOVE BKGT-ITEM-ID(WS-EMIT-IDX) TO WS-RPT-ITEM-ID.                    
063700     MOVE SPACES TO WS-RPT-ITEM-NAME.                                     
063800     SEARCH ALL ITMT-ENTRY                                                
063900         WHEN ITMT-ID(ITMT-IDX) = BKGT-ITEM-ID(WS-EMIT-IDX)               
064000             MOVE ITMT-NAME(ITMT-IDX) TO WS-RPT-ITEM-NAME                 
064100     END-SEARCH.                                                          
064200     MOVE BKGT-BOOKER-ID(WS-EMIT-IDX) TO WS-RPT-BOOKER-ID.                
064300     MOVE SPACES TO WS-RPT-BOOKER-NAME.                                   
064400     SEARCH ALL USRT-ENTRY                                                
064500         WHEN USRT-ID(USRT-IDX) = BKGT-BOOKER-ID(WS-EMIT-IDX)             
064600             MOVE USRT-NAME(USRT-IDX) TO WS-RPT-BOOKER-NAME               
064700     END-SEARCH.                                                          
064800     MOVE BKGT-START(WS-EMIT-IDX)  TO WS-RPT-START.                       
064900     MOVE BKGT-END(WS-EMIT-IDX)    TO WS-RPT-END.                         
065000     MOVE BKGT-STATUS(WS-EMIT-IDX) TO WS-RPT-STATUS.                      
065100     ADD 1 TO RPT-LINE-COUNT.                                             
065200     SET RPT-LINE-IDX TO RPT-LINE-COUNT.                                  
065300     MOVE WS-REPORT-LINE TO RPT-LINE(RPT-LINE-IDX).                       
065400 W809-EMIT-ONE-BOOKING-EX.                                                
065500     EXIT.                                                                
065600                                                                          
065700******************************************************************        
065800**************** END OF PROGRAM SOURCE - SHRBOOK ****************         
065900******************************************************************        
